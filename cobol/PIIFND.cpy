000100*===============================================================*
000200* COPYBOOK:        PIIFND
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 ED ACKERMAN     BUILT FOR DPDP SCAN PROJECT - ONE
000900*                          RECORD PER CONFIRMED FINDING.
001000* 09/02/21 ED ACKERMAN     ADDED FND-MASKED-PATH FOR THE PATH
001100*                          MASKING STEP, REQUEST DPDP-017.
001200*===============================================================*
001300 01  FINDING-RECORD.
001400     05  FND-FILE-ID             PIC X(08).
001500     05  FND-LINE-NO             PIC 9(05).
001600     05  FND-ENTITY              PIC X(16).
001700     05  FND-CATEGORY            PIC X(20).
001800     05  FND-VALUE               PIC X(40).
001900     05  FND-START               PIC 9(04).
002000     05  FND-END                 PIC 9(04).
002100     05  FND-SCORE               PIC 9V99.
002200     05  FND-MASKED-PATH         PIC X(60).                       DPDP-017
002300     05  FILLER                  PIC X(10).
002400*---------------------------------------------------------------*
