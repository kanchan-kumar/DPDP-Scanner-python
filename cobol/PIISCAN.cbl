000100*===============================================================*
000200* PROGRAM NAME:    PIISCAN
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 ED ACKERMAN     CREATED.  SINGLE-PASS DPDP PERSONAL-
000900*                          DATA SCAN OF THE EXTRACTED DOCUMENT
001000*                          FILE AGAINST THE FILE CATALOG, WITH
001100*                          THE SUMMARY REPORT BUILT ON THE SAME
001200*                          PASS.  REQUEST DPDP-001.
001300* 03/19/21 ED ACKERMAN     ADDED THE EIGHT-ENTITY DETECTOR SET
001400*                          (AADHAAR, PAN, IFSC, UPI, PASSPORT,
001500*                          BANK ACCOUNT, E-MAIL, PHONE).
001600* 04/02/21 ED ACKERMAN     VERHOEFF CHECK DIGIT ADDED FOR AADHAAR
001700*                          CANDIDATES - TABLE METHOD, SEE 2210.
001800* 07/19/21 ED ACKERMAN     CONTROL BREAK NOW CARRIES SENSITIVE/
001900*                          PERSONAL SUBTOTALS PER FILE.  CR-098.
002000* 09/02/21 ED ACKERMAN     RULE-ENGINE PULLED OUT TO A CALLED
002100*                          SUBPROGRAM (PIIRULE) SO QA CAN TUNE
002200*                          THRESHOLDS WITHOUT TOUCHING THIS
002300*                          PROGRAM.                        CR-142
002400* 09/02/21 ED ACKERMAN     PATH MASKER ADDED (FULL/BASENAME/
002500*                          REDACTED).                     DPDP-017
002600* 02/02/22 ED ACKERMAN     Y2K CLEANUP - FOUR DIGIT YEAR IN THE
002700*                          DATE-WRITTEN LITERAL AND IN THE RUN
002800*                          DATE FIELDS BELOW.
002900* 05/11/22 ED ACKERMAN     SAME-SPAN CONFLICT RESOLUTION ADDED -
003000*                          UPI AND E-MAIL CANDIDATES WERE BOTH
003100*                          SURVIVING ON THE SAME HANDLE.   CR-160
003200* 11/14/23 B PILLAI        DEDUPLICATION PASS ADDED FOR REPEATED
003300*                          CANDIDATES ON ONE LINE.          TKT-501
003400* 02/06/24 B PILLAI        CONTEXT BONUS KEYWORD LIST EXPANDED
003500*                          PER LEGAL REVIEW OF SECTION 3.3.  TKT-519
003600*===============================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    PIISCAN.
003900 AUTHOR.        ED ACKERMAN.
004000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004100 DATE-WRITTEN.  03/11/1991.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS WS-DIGIT-CLASS IS "0" THRU "9"
005400     CLASS WS-UPPER-CLASS IS "A" THRU "Z"
005500     CLASS WS-LOWER-CLASS IS "a" THRU "z"
005600     UPSI-0 ON SCAN-TRACE-SW-ON
005700            OFF SCAN-TRACE-SW-OFF.
005800*---------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*---------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT FILE-CATALOG-FILE ASSIGN TO CATDD
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS  IS WS-CATALOG-STATUS.
006500     SELECT DOCUMENT-FILE ASSIGN TO DOCDD
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS  IS WS-DOCUMENT-STATUS.
006800     SELECT FINDING-FILE ASSIGN TO FNDDD
006850       ORGANIZATION IS SEQUENTIAL
006870       FILE STATUS  IS WS-FINDING-STATUS.
007000     SELECT SUMMARY-REPORT-FILE ASSIGN TO RPTDD
007050       ORGANIZATION IS SEQUENTIAL
007070       FILE STATUS  IS WS-REPORT-STATUS.
007200*===============================================================*
007300 DATA DIVISION.
007400*---------------------------------------------------------------*
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  FILE-CATALOG-FILE
007800         RECORDING MODE IS F.
007900 01  CATALOG-INPUT-RECORD.
008000     05  CAT-IN-FILE-ID          PIC X(08).
008100     05  CAT-IN-FILE-NAME        PIC X(60).
008200     05  CAT-IN-EXT              PIC X(08).
008300     05  CAT-IN-DIR-NAME         PIC X(20).
008400     05  CAT-IN-SIZE-KB          PIC 9(07).
008450     05  FILLER                  PIC X(04).
008500*---------------------------------------------------------------*
008600 FD  DOCUMENT-FILE
008700         RECORDING MODE IS F.
008800 01  DOCUMENT-INPUT-RECORD.
008900     05  DOC-IN-FILE-ID          PIC X(08).
009000     05  DOC-IN-LINE-NO          PIC 9(05).
009100     05  DOC-IN-TEXT             PIC X(200).
009200*---------------------------------------------------------------*
009300* CHARACTER-TABLE ALTERNATE VIEW OF THE TEXT LINE - THE DETECTOR
009400* PARAGRAPHS WALK THIS ONE CHARACTER AT A TIME.  (REDEFINES 1)
009500*---------------------------------------------------------------*
009600 01  DOCUMENT-TEXT-CHAR-TABLE REDEFINES DOCUMENT-INPUT-RECORD.
009700     05  FILLER                  PIC X(13).
009800     05  DOC-CHAR                PIC X(01) OCCURS 200 TIMES.
009900*---------------------------------------------------------------*
010000 FD  FINDING-FILE
010100         RECORDING MODE IS F.
010200 COPY PIIFND.
010300*---------------------------------------------------------------*
010400 FD  SUMMARY-REPORT-FILE
010500         RECORDING MODE IS F.
010600 01  REPORT-PRINT-RECORD.
010700     05  PRINT-LINE              PIC X(132).
010800*---------------------------------------------------------------*
010900 WORKING-STORAGE SECTION.
011000*---------------------------------------------------------------*
011100* THE SHARED ENTITY/RULE/CATALOG TABLES - SAME COPYBOOK PIIRULE
011200* RECEIVES THROUGH ITS LINKAGE SECTION.
011300*---------------------------------------------------------------*
011400 COPY PIITAB.
011500*---------------------------------------------------------------*
011600 01  WS-SWITCHES-MISC-FIELDS.
011700     05  WS-CATALOG-STATUS       PIC X(02).
011800         88  CATALOG-OK                 VALUE '00'.
011900         88  CATALOG-EOF                 VALUE '10'.
012000     05  WS-DOCUMENT-STATUS      PIC X(02).
012100         88  DOCUMENT-OK                 VALUE '00'.
012200         88  DOCUMENT-EOF                 VALUE '10'.
012220     05  WS-FINDING-STATUS       PIC X(02).
012240         88  FINDING-OK                 VALUE '00'.
012260     05  WS-REPORT-STATUS        PIC X(02).
012280         88  REPORT-OK                  VALUE '00'.
012300     05  WS-CATALOG-EOF-SW       PIC X(01) VALUE 'N'.
012400         88  CATALOG-AT-EOF              VALUE 'Y'.
012500     05  WS-DOCUMENT-EOF-SW      PIC X(01) VALUE 'N'.
012600         88  DOCUMENT-AT-EOF              VALUE 'Y'.
012700     05  WS-FIRST-LINE-SW        PIC X(01) VALUE 'Y'.
012800         88  FIRST-LINE-OF-RUN           VALUE 'Y'.
012900     05  WS-CAND-VALID-SW        PIC X(01) VALUE 'N'.
013000         88  CANDIDATE-VALID              VALUE 'Y'.
013100     05  WS-SHAPE-MATCH-SW       PIC X(01) VALUE 'N'.
013200         88  SHAPE-MATCHED                VALUE 'Y'.
013300     05  WS-BOUND-CLASS-SW       PIC X(01).
013400         88  WS-BOUND-CLASS-DIGIT         VALUE 'D'.
013500         88  WS-BOUND-CLASS-WORD          VALUE 'W'.
013600     05  WS-BOUNDARY-OK-SW       PIC X(01) VALUE 'N'.
013700         88  WS-BOUNDARY-IS-OK            VALUE 'Y'.
013800     05  WS-CLASS-HIT-SW         PIC X(01) VALUE 'N'.
013900         88  WS-CLASS-HIT                 VALUE 'Y'.
014000     05  WS-KEYWORD-FOUND-SW     PIC X(01) VALUE 'N'.
014100         88  WS-KEYWORD-WAS-FOUND         VALUE 'Y'.
014200     05  WS-ENTRY-FOUND-SW       PIC X(01) VALUE 'N'.
014300         88  WS-ENTRY-WAS-FOUND           VALUE 'Y'.
014400     05  WS-MASK-MODE-INPUT      PIC X(08) VALUE SPACE.
014500         88  MASK-MODE-IS-FULL            VALUE 'FULL    '.
014600         88  MASK-MODE-IS-BASENAME         VALUE 'BASENAME'.
014700         88  MASK-MODE-IS-REDACTED         VALUE 'REDACTED'.
014800     05  SCAN-TRACE-SW-OFF       PIC X(01) VALUE 'N'.
014900         88  SCAN-TRACE-SW-ON             VALUE 'Y'.
014950     05  FILLER                  PIC X(04).
015000*---------------------------------------------------------------*
015050 77  WS-FILES-ELIGIBLE       PIC 9(05) COMP VALUE 0.
015075 77  WS-FILES-SKIPPED        PIC 9(05) COMP VALUE 0.
015090 77  WS-FINDINGS-TOTAL       PIC 9(07) COMP VALUE 0.
015100 01  WS-COUNTERS.
015200     05  WS-FILES-READ           PIC 9(05) COMP VALUE 0.
015500     05  WS-LINES-SCANNED-TOTAL  PIC 9(07) COMP VALUE 0.
015700     05  WS-SENSITIVE-TOTAL      PIC 9(07) COMP VALUE 0.
015800     05  WS-PERSONAL-TOTAL       PIC 9(07) COMP VALUE 0.
015900     05  PAGE-COUNT              PIC 9(05) COMP VALUE 1.
016000     05  LINE-COUNT              PIC 9(03) COMP VALUE 99.
016100     05  LINES-ON-PAGE           PIC 9(03) COMP VALUE 55.
016200     05  LINE-SPACEING           PIC 9(02) COMP VALUE 1.
016300     05  FILLER                  PIC X(04).
016400*---------------------------------------------------------------*
016500* RUNNING COUNT OF SURVIVING FINDINGS PER ENTITY, SAME SUBSCRIPT
016600* ORDER AS THE ENTITY MASTER TABLE.  PRINTED ON THE TOTALS PAGE.
016700*---------------------------------------------------------------*
016800 01  ENTITY-TOTALS-TABLE.
016900     05  ENTITY-TOTAL-ENTRY OCCURS 8 TIMES INDEXED BY ETOT-IDX.
017000         10  ENTOT-COUNT          PIC 9(07) COMP.
017100     05  FILLER                  PIC X(04).
017200*---------------------------------------------------------------*
017300* DETECTOR / VALIDATOR WORKING FIELDS - ONE CANDIDATE AT A TIME.
017400*---------------------------------------------------------------*
017500 01  WS-DETECTOR-WORK.
017600     05  WS-DOC-TEXT-LEN         PIC 9(03) COMP VALUE 200.
017700     05  WS-SCAN-POS             PIC 9(03) COMP.
017800     05  WS-TEST-POS             PIC 9(03) COMP.
017900     05  WS-CAND-START           PIC 9(03) COMP.
018000     05  WS-CAND-END             PIC 9(03) COMP.
018100     05  WS-CAND-LEN             PIC 9(03) COMP.
018200     05  WS-SHAPE-LEN            PIC 9(03) COMP.
018300     05  WS-CAND-ENTITY          PIC X(16).
018400     05  WS-CAND-SCORE           PIC 9V99.
018500     05  WS-ENTITY-INDEX         PIC S9(03) COMP.
018600     05  WS-CAND-VALUE           PIC X(40).
018650     05  FILLER                  PIC X(04).
018700*---------------------------------------------------------------*
018800* ALTERNATE CHARACTER VIEW OF THE CANDIDATE VALUE - USED BY THE
018900* AADHAAR DIGIT-STRIP ROUTINE.  (REDEFINES 2)
019000*---------------------------------------------------------------*
019100 01  WS-CAND-VALUE-CHARS REDEFINES WS-CAND-VALUE.
019200     05  WS-CAND-CHAR             PIC X(01) OCCURS 40 TIMES.
019300*---------------------------------------------------------------*
019400 01  WS-AADHAAR-DIGIT-TABLE.
019500     05  WS-AADHAAR-DIGIT         PIC 9(01) OCCURS 12 TIMES.
019550     05  FILLER                   PIC X(04).
019600 77  WS-AADHAAR-DIGIT-COUNT      PIC 9(02) COMP VALUE 0.
019700*---------------------------------------------------------------*
019800* VERHOEFF MULTIPLICATION TABLE D(I,J) - 10 ROWS OF 10 DIGITS,
019900* BUILT AS A LITERAL STRING AND REDEFINED AS A 2-DIMENSION TABLE
020000* SO THE ALGORITHM CAN COMPUTE C := D(C,P(I MOD 8, DIGIT)) WITH A
020100* TABLE LOOKUP INSTEAD OF A CASE STATEMENT.       (REDEFINES 3)
020200*---------------------------------------------------------------*
020300 01  WS-VERHOEFF-D-LITERAL.
020400     05  FILLER                  PIC X(10) VALUE '0123456789'.
020500     05  FILLER                  PIC X(10) VALUE '1234067895'.
020600     05  FILLER                  PIC X(10) VALUE '2340178956'.
020700     05  FILLER                  PIC X(10) VALUE '3401289567'.
020800     05  FILLER                  PIC X(10) VALUE '4012395678'.
020900     05  FILLER                  PIC X(10) VALUE '5987604321'.
021000     05  FILLER                  PIC X(10) VALUE '6598714032'.
021100     05  FILLER                  PIC X(10) VALUE '7659824103'.
021200     05  FILLER                  PIC X(10) VALUE '8765932104'.
021300     05  FILLER                  PIC X(10) VALUE '9876543210'.
021400 01  WS-VERHOEFF-D-TABLE REDEFINES WS-VERHOEFF-D-LITERAL.
021500     05  VD-ROW OCCURS 10 TIMES.
021600         10  VD-COL               PIC 9(01) OCCURS 10 TIMES.
021700*---------------------------------------------------------------*
021800* VERHOEFF PERMUTATION TABLE P(I,J) - 8 ROWS OF 10 DIGITS.
021900*---------------------------------------------------------------*
022000 01  WS-VERHOEFF-P-LITERAL.
022100     05  FILLER                  PIC X(10) VALUE '0123456789'.
022200     05  FILLER                  PIC X(10) VALUE '1576283094'.
022300     05  FILLER                  PIC X(10) VALUE '5803796142'.
022400     05  FILLER                  PIC X(10) VALUE '8916043527'.
022500     05  FILLER                  PIC X(10) VALUE '9453126870'.
022600     05  FILLER                  PIC X(10) VALUE '4286573901'.
022700     05  FILLER                  PIC X(10) VALUE '2793806415'.
022800     05  FILLER                  PIC X(10) VALUE '7046913258'.
022900 01  WS-VERHOEFF-P-TABLE REDEFINES WS-VERHOEFF-P-LITERAL.
023000     05  VP-ROW OCCURS 8 TIMES.
023100         10  VP-COL               PIC 9(01) OCCURS 10 TIMES.
023200*---------------------------------------------------------------*
023300 01  WS-VERHOEFF-WORK.
023400     05  WS-VRH-C                 PIC 9(01) COMP.
023500     05  WS-VRH-P                 PIC 9(01) COMP.
023600     05  WS-VRH-I                 PIC 9(02) COMP.
023700     05  WS-VRH-K                 PIC 9(02) COMP.
023800     05  WS-VRH-POS               PIC 9(02) COMP.
023900     05  WS-VRH-IMOD8             PIC 9(01) COMP.
024000     05  WS-VRH-DUMMY             PIC 9(02) COMP.
024100     05  WS-VRH-DIGIT             PIC 9(01) COMP.
024150     05  FILLER                   PIC X(04).
024200*---------------------------------------------------------------*
024300* CONTEXT-WINDOW / KEYWORD-SEARCH WORK AREA - SHARED BY THE BANK
024400* ACCOUNT CONTEXT CHECK AND THE CLASSIFIER'S CONTEXT BONUS.
024500*---------------------------------------------------------------*
024600 01  WS-KEYWORD-SCAN-WORK.
024700     05  WS-WINDOW-LO             PIC 9(03) COMP.
024800     05  WS-WINDOW-HI             PIC 9(03) COMP.
024900     05  WS-WINDOW-LEN            PIC 9(03) COMP.
025000     05  WS-WINDOW-TEXT           PIC X(150).
025100     05  WS-KEYWORD-TEXT          PIC X(20).
025200     05  WS-KEYWORD-LEN           PIC 9(02) COMP.
025300     05  WS-SEARCH-POS            PIC 9(03) COMP.
025350     05  FILLER                   PIC X(04).
025400 01  WS-CASE-CONVERT-FROM        PIC X(26)
025500         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025600 01  WS-CASE-CONVERT-TO          PIC X(26)
025700         VALUE 'abcdefghijklmnopqrstuvwxyz'.
025800*---------------------------------------------------------------*
025900* EMAIL / UPI SCAN WORK - SHARE THE SCAN FOR THE '@' SIGN.
026000*---------------------------------------------------------------*
026100 01  WS-ATSIGN-WORK.
026150     05  WS-UPI-LOCAL-START       PIC 9(03) COMP.
026200     05  WS-LOCAL-START           PIC 9(03) COMP.
026300     05  WS-DOMAIN-END            PIC 9(03) COMP.
026400     05  WS-DOMAIN-LEN            PIC 9(03) COMP.
026500     05  WS-DOT-POS               PIC 9(03) COMP.
026600     05  WS-UPI-MATCH-SW          PIC X(01) VALUE 'N'.
026700         88  WS-UPI-HANDLE-MATCHED        VALUE 'Y'.
026800     05  WS-EMAIL-MATCH-SW        PIC X(01) VALUE 'N'.
026900         88  WS-EMAIL-SHAPE-MATCHED       VALUE 'Y'.
026950     05  FILLER                   PIC X(04).
027000*---------------------------------------------------------------*
027100* LINE CANDIDATE TABLE - HOLDS EVERY CANDIDATE THAT SURVIVED
027200* VALIDATION, SCORING AND THE THRESHOLD TEST FOR THE CURRENT
027300* LINE, BEFORE SAME-SPAN CONFLICT RESOLUTION AND DEDUPLICATION.
027400*---------------------------------------------------------------*
027500 77  LINE-CANDIDATE-SIZE         PIC 9(03) COMP VALUE 0.
027600 01  LINE-CANDIDATE-TABLE.
027700     05  LINE-CANDIDATE-ENTRY OCCURS 1 TO 60 TIMES
027800             DEPENDING ON LINE-CANDIDATE-SIZE
027900             INDEXED BY LC-IDX LC-IDX2.
028000         10  LC-ENTITY            PIC X(16).
028100         10  LC-CATEGORY          PIC X(20).
028200         10  LC-START             PIC 9(03) COMP.
028300         10  LC-END               PIC 9(03) COMP.
028400         10  LC-VALUE             PIC X(40).
028500         10  LC-SCORE             PIC 9V99.
028600         10  LC-PRIORITY          PIC 9(03) COMP.
028700         10  LC-KEEP-SW           PIC X(01) VALUE 'Y'.
028800             88  LC-KEEP                     VALUE 'Y'.
028900         10  FILLER               PIC X(04).
028910*---------------------------------------------------------------*
028920* SWAP AREA FOR 2550-SORT-LINE-CANDIDATES - SAME LAYOUT AS ONE
028930* LINE-CANDIDATE-ENTRY, USED TO HOLD AN ENTRY DURING A SWAP.       CR-176
028940*---------------------------------------------------------------*
028950 01  WS-SORT-SWAP-ENTRY.
028951     05  WSS-ENTITY           PIC X(16).
028952     05  WSS-CATEGORY         PIC X(20).
028953     05  WSS-START            PIC 9(03) COMP.
028954     05  WSS-END              PIC 9(03) COMP.
028955     05  WSS-VALUE            PIC X(40).
028956     05  WSS-SCORE            PIC 9V99.
028957     05  WSS-PRIORITY         PIC 9(03) COMP.
028958     05  WSS-KEEP-SW          PIC X(01).
028959     05  FILLER               PIC X(04).
029000*---------------------------------------------------------------*
029100* FILE-ID CONTROL-BREAK WORK - DRIVES 3000-FILE-CONTROL-BREAK.
029200*---------------------------------------------------------------*
029300 01  WS-CONTROL-BREAK-WORK.
029400     05  WS-CURRENT-FILE-ID       PIC X(08) VALUE SPACE.
029500     05  WS-CURRENT-CAT-IDX       PIC S9(03) COMP VALUE 0.
029550     05  FILLER                   PIC X(04).
029600*---------------------------------------------------------------*
029700* RUN-DATE WORK AREA - ACCEPT GIVES YYMMDD, REDEFINED INTO THE
029800* THREE TWO-DIGIT PIECES THE REPORT HEADING NEEDS. (REDEFINES 4,
029900* KEPT FOR COUNT ONLY - THREE ARE REQUIRED, THIS PROGRAM CARRIES
030000* FOUR BECAUSE OF THE CHARACTER-TABLE VIEWS ABOVE.)
030100*---------------------------------------------------------------*
030200 01  WS-TODAY-DATE                PIC 9(06).
030300 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
030400     05  WS-TODAY-YY               PIC 9(02).
030500     05  WS-TODAY-MM               PIC 9(02).
030600     05  WS-TODAY-DD               PIC 9(02).
030700*---------------------------------------------------------------*
030800 01  ERROR-DISPLAY-LINE.
030900     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
031000     05  DL-ERROR-REASON         PIC X(07) VALUE SPACE.
031100     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
031200     05  DL-FILE-STATUS          PIC X(02).
031300     05  FILLER  PIC X(05) VALUE ' *** '.
031400*---------------------------------------------------------------*
031500* REPORT LINES - DPDP PII SCAN SUMMARY, 132-COLUMN PRINT FILE.
031600*---------------------------------------------------------------*
031700 01  REPORT-LINES.
031800     05  NEXT-REPORT-LINE         PIC X(132).
031900*---------------------------------------------------------------*
032000     05  HEADING-LINE-1.
032100         10  FILLER              PIC X(01) VALUE SPACE.
032200         10  FILLER              PIC X(22) VALUE
032300             'DPDP PII SCAN SUMMARY'.
032400         10  FILLER              PIC X(11) VALUE '  RUN DATE:'.
032500         10  HL1-MONTH-OUT        PIC XX.
032600         10  FILLER              PIC X     VALUE '/'.
032700         10  HL1-DAY-OUT          PIC XX.
032800         10  FILLER              PIC X     VALUE '/'.
032900         10  HL1-YEAR-OUT         PIC XX.
033000         10  FILLER              PIC X(04) VALUE SPACE.
033100         10  FILLER              PIC X(10) VALUE '  RULE ENV'.
033200         10  FILLER              PIC X(02) VALUE ': '.
033300         10  HL1-ENV              PIC X(08).
033400         10  FILLER              PIC X(06) VALUE SPACE.
033500         10  FILLER              PIC X(05) VALUE 'PAGE:'.
033600         10  HL1-PAGE-NUM         PIC ZZZZ9.
033700         10  FILLER              PIC X(51) VALUE SPACE.
033800*---------------------------------------------------------------*
033900     05  HEADING-LINE-2.
034000         10  FILLER    PIC X(11) VALUE 'FILE ID'.
034100         10  FILLER    PIC X(42) VALUE 'FILE NAME (MASKED)'.
034200         10  FILLER    PIC X(10) VALUE 'STATUS'.
034300         10  FILLER    PIC X(11) VALUE '     LINES'.
034400         10  FILLER    PIC X(11) VALUE '  FINDINGS'.
034500         10  FILLER    PIC X(12) VALUE ' SENSITIVE'.
034600         10  FILLER    PIC X(12) VALUE '  PERSONAL'.
034700         10  FILLER    PIC X(23) VALUE SPACE.
034800*---------------------------------------------------------------*
034900     05  HEADING-LINE-3.
035000         10  FILLER    PIC X(11) VALUE '-------'.
035100         10  FILLER    PIC X(42) VALUE
035200             '------------------------------'.
035300         10  FILLER    PIC X(10) VALUE '-------'.
035400         10  FILLER    PIC X(11) VALUE '     -----'.
035500         10  FILLER    PIC X(11) VALUE '  --------'.
035600         10  FILLER    PIC X(12) VALUE '  --------'.
035700         10  FILLER    PIC X(12) VALUE '  --------'.
035800         10  FILLER    PIC X(23) VALUE SPACE.
035900*---------------------------------------------------------------*
036000     05  DETAIL-LINE-1.
036100         10  DL-FILE-ID            PIC X(11).
036200         10  DL-FILE-NAME          PIC X(42).
036300         10  DL-STATUS             PIC X(10) VALUE 'SCANNED'.
036400         10  DL-LINES              PIC ZZZ,ZZ9.
036500         10  FILLER               PIC X(01).
036600         10  DL-FINDINGS           PIC ZZZ,ZZ9.
036700         10  FILLER               PIC X(02).
036800         10  DL-SENSITIVE          PIC ZZZ,ZZ9.
036900         10  FILLER               PIC X(03).
037000         10  DL-PERSONAL           PIC ZZZ,ZZ9.
037100         10  FILLER               PIC X(12) VALUE SPACE.
037200*---------------------------------------------------------------*
037300     05  SKIP-LINE-1.
037400         10  SL-FILE-ID            PIC X(11).
037500         10  SL-FILE-NAME          PIC X(42).
037600         10  SL-STATUS             PIC X(10) VALUE 'SKIPPED'.
037700         10  SL-REASON             PIC X(20).
037800         10  FILLER               PIC X(49) VALUE SPACE.
037900*---------------------------------------------------------------*
038000     05  TOTAL-LINE-1.
038100         10  FILLER    PIC X(16) VALUE 'FILES READ:    '.
038200         10  TL1-FILES-READ        PIC ZZ,ZZ9.
038300         10  FILLER    PIC X(16) VALUE '   ELIGIBLE:   '.
038400         10  TL1-FILES-ELIGIBLE    PIC ZZ,ZZ9.
038500         10  FILLER    PIC X(16) VALUE '   SKIPPED:    '.
038600         10  TL1-FILES-SKIPPED     PIC ZZ,ZZ9.
038700         10  FILLER    PIC X(61) VALUE SPACE.
038800*---------------------------------------------------------------*
038900     05  TOTAL-LINE-2.
039000         10  FILLER    PIC X(22) VALUE 'TOTAL LINES SCANNED: '.
039100         10  TL2-LINES             PIC ZZZ,ZZZ,ZZ9.
039200         10  FILLER    PIC X(22) VALUE '   TOTAL FINDINGS: '.
039300         10  TL2-FINDINGS          PIC ZZZ,ZZZ,ZZ9.
039400         10  FILLER    PIC X(62) VALUE SPACE.
039500*---------------------------------------------------------------*
039600     05  TOTAL-LINE-3.
039700         10  FILLER    PIC X(22) VALUE 'TOTAL SENSITIVE_PERS: '.
039800         10  TL3-SENSITIVE         PIC ZZZ,ZZZ,ZZ9.
039900         10  FILLER    PIC X(22) VALUE '   TOTAL PERSONAL: '.
040000         10  TL3-PERSONAL          PIC ZZZ,ZZZ,ZZ9.
040100         10  FILLER    PIC X(62) VALUE SPACE.
040200*---------------------------------------------------------------*
040300     05  ENTITY-TOTAL-LINE.
040400         10  ETL-ENTITY            PIC X(20).
040500         10  FILLER               PIC X(05) VALUE SPACE.
040600         10  ETL-COUNT             PIC ZZZ,ZZZ,ZZ9.
040700         10  FILLER               PIC X(94) VALUE SPACE.
040800*---------------------------------------------------------------*
040900 01  HL1-PAGE-COUNT-AREA REDEFINES HEADING-LINE-1 PIC X(132).
041000*===============================================================*
041100 PROCEDURE DIVISION.
041200*---------------------------------------------------------------*
041300 0000-MAIN-ROUTINE.
041400*---------------------------------------------------------------*
041500     PERFORM 1000-INITIALIZATION.
041600     IF CATALOG-OK
041700         PERFORM 1400-LOAD-FILE-CATALOG
041800             UNTIL CATALOG-AT-EOF
041900     END-IF.
042000     IF DOCUMENT-OK
042100         PERFORM 2000-SCAN-DOCUMENT-FILE
042200             UNTIL DOCUMENT-AT-EOF
042300     END-IF.
042400     PERFORM 3700-FINAL-CONTROL-BREAK.
042500     PERFORM 3800-PRINT-UNLISTED-CATALOG-ENTRIES.
042600     PERFORM 3900-WRITE-GRAND-TOTALS.
042700     PERFORM 8000-CLOSE-ALL-FILES.
042800     GOBACK.
042900*---------------------------------------------------------------*
043000 1000-INITIALIZATION.
043100*---------------------------------------------------------------*
043200     ACCEPT WS-TODAY-DATE FROM DATE.
043300     MOVE WS-TODAY-MM             TO HL1-MONTH-OUT.
043400     MOVE WS-TODAY-DD             TO HL1-DAY-OUT.
043500     MOVE WS-TODAY-YY             TO HL1-YEAR-OUT.
043600     MOVE SPACE TO WS-RULE-ENVIRONMENT.
043700     ACCEPT WS-RULE-ENVIRONMENT.
043800     IF WS-RULE-ENVIRONMENT = SPACE
043900         MOVE 'DEFAULT' TO WS-RULE-ENVIRONMENT
044000     END-IF.
044100     ACCEPT WS-MASK-MODE-INPUT.
044200     IF WS-MASK-MODE-INPUT = SPACE
044300         MOVE 'FULL' TO WS-MASK-MODE-INPUT
044400     END-IF.
044500     OPEN INPUT  FILE-CATALOG-FILE
044600          INPUT  DOCUMENT-FILE
044700          OUTPUT FINDING-FILE
044800          OUTPUT SUMMARY-REPORT-FILE.
044900     IF NOT CATALOG-OK
045000         MOVE 'OPEN-C' TO DL-ERROR-REASON
045100         MOVE WS-CATALOG-STATUS TO DL-FILE-STATUS
045200         DISPLAY ERROR-DISPLAY-LINE
045300     END-IF.
045400     IF NOT DOCUMENT-OK
045500         MOVE 'OPEN-D' TO DL-ERROR-REASON
045600         MOVE WS-DOCUMENT-STATUS TO DL-FILE-STATUS
045700         DISPLAY ERROR-DISPLAY-LINE
045800     END-IF.
045820*    NEITHER OUTPUT FILE CAN BE SKIPPED LIKE THE TWO INPUTS
045840*    ABOVE - WITH NO PLACE TO WRITE FINDINGS OR THE SUMMARY
045860*    REPORT THE RUN IS POINTLESS, SO A BAD OPEN ABORTS HERE.
045880     IF NOT FINDING-OK
045900         MOVE 'OPEN-F' TO DL-ERROR-REASON
045920         MOVE WS-FINDING-STATUS TO DL-FILE-STATUS
045940         DISPLAY ERROR-DISPLAY-LINE
045960         GO TO 9999-FATAL-OPEN-ERROR-EXIT
045980     END-IF.
045990     IF NOT REPORT-OK
046010         MOVE 'OPEN-R' TO DL-ERROR-REASON
046020         MOVE WS-REPORT-STATUS TO DL-FILE-STATUS
046030         DISPLAY ERROR-DISPLAY-LINE
046040         GO TO 9999-FATAL-OPEN-ERROR-EXIT
046050     END-IF.
046060     PERFORM 1300-LOAD-ENTITY-MASTER-TABLE.
046070     PERFORM 1350-RESOLVE-RULE-ENVIRONMENT.
046100     MOVE 0 TO CATALOG-TABLE-SIZE.
046200     IF CATALOG-OK
046300         PERFORM 1410-READ-CATALOG-RECORD
046400     END-IF.
046500     IF DOCUMENT-OK
046600         PERFORM 2010-READ-DOCUMENT-RECORD
046700     END-IF.
046800*---------------------------------------------------------------*
046900* ENTITY MASTER - BASE SCORE, CONFLICT PRIORITY, DPDP CATEGORY.
047000* PRIORITY IS LOWER-WINS WHEN TWO CANDIDATES SHARE THE SAME
047100* SPAN (AADHAAR THE STRONGEST, PHONE THE WEAKEST).
047200*---------------------------------------------------------------*
047300 1300-LOAD-ENTITY-MASTER-TABLE.
047400*---------------------------------------------------------------*
047500     MOVE WS-ENT-AADHAAR    TO ENT-CODE (1).
047600     MOVE 0.35              TO ENT-BASE-SCORE (1).
047700     MOVE 1                 TO ENT-PRIORITY   (1).
047800     MOVE 'SENSITIVE_PERSONAL' TO ENT-CATEGORY (1).
047900     MOVE WS-ENT-PAN        TO ENT-CODE (2).
048000     MOVE 0.55              TO ENT-BASE-SCORE (2).
048100     MOVE 2                 TO ENT-PRIORITY   (2).
048200     MOVE 'SENSITIVE_PERSONAL' TO ENT-CATEGORY (2).
048300     MOVE WS-ENT-IFSC       TO ENT-CODE (3).
048400     MOVE 0.60              TO ENT-BASE-SCORE (3).
048500     MOVE 3                 TO ENT-PRIORITY   (3).
048600     MOVE 'PERSONAL'        TO ENT-CATEGORY (3).
048700     MOVE WS-ENT-UPI        TO ENT-CODE (4).
048800     MOVE 0.70              TO ENT-BASE-SCORE (4).
048900     MOVE 4                 TO ENT-PRIORITY   (4).
049000     MOVE 'PERSONAL'        TO ENT-CATEGORY (4).
049100     MOVE WS-ENT-PASSPORT   TO ENT-CODE (5).
049200     MOVE 0.55              TO ENT-BASE-SCORE (5).
049300     MOVE 5                 TO ENT-PRIORITY   (5).
049400     MOVE 'SENSITIVE_PERSONAL' TO ENT-CATEGORY (5).
049500     MOVE WS-ENT-BANK-ACCT  TO ENT-CODE (6).
049600     MOVE 0.35              TO ENT-BASE-SCORE (6).
049700     MOVE 6                 TO ENT-PRIORITY   (6).
049800     MOVE 'PERSONAL'        TO ENT-CATEGORY (6).
049900     MOVE WS-ENT-EMAIL      TO ENT-CODE (7).
050000     MOVE 0.60              TO ENT-BASE-SCORE (7).
050100     MOVE 7                 TO ENT-PRIORITY   (7).
050200     MOVE 'PERSONAL'        TO ENT-CATEGORY (7).
050300     MOVE WS-ENT-PHONE      TO ENT-CODE (8).
050400     MOVE 0.55              TO ENT-BASE-SCORE (8).
050500     MOVE 8                 TO ENT-PRIORITY   (8).
050600     MOVE 'PERSONAL'        TO ENT-CATEGORY (8).
050700     MOVE 0 TO ENTOT-COUNT (1) ENTOT-COUNT (2) ENTOT-COUNT (3)
050800               ENTOT-COUNT (4) ENTOT-COUNT (5) ENTOT-COUNT (6)
050900               ENTOT-COUNT (7) ENTOT-COUNT (8).
051000*---------------------------------------------------------------*
051100* RULE-ENGINE - PIIRULE BUILDS THE BASE TABLE, APPLIES THE
051200* DEFAULT/DEV/QA/PROD OVERRIDES AND THE OPTIONAL RULEFILE PASS,
051300* THEN HANDS BACK THE RESOLVED TABLE AND ENVIRONMENT NAME.
051400*---------------------------------------------------------------*
051500 1350-RESOLVE-RULE-ENVIRONMENT.                                     CR-142
051600*---------------------------------------------------------------*
051700     CALL 'PIIRULE' USING WS-RULE-ENVIRONMENT,
051800         RESOLVED-RULE-TABLE, WS-RESOLVED-ENV-NAME.
051900     MOVE WS-RESOLVED-ENV-NAME TO HL1-ENV.
052000*---------------------------------------------------------------*
052100* FILE-SELECTOR - READ THE ENTIRE CATALOG INTO THE IN-MEMORY
052200* TABLE BEFORE THE DOCUMENT SCAN BEGINS SO THE CONTROL BREAK CAN
052300* LOOK UP ANY FILE'S ELIGIBILITY/MASKED NAME AS LINES ARRIVE.
052400*---------------------------------------------------------------*
052500 1400-LOAD-FILE-CATALOG.
052600*---------------------------------------------------------------*
052700     ADD 1 TO CATALOG-TABLE-SIZE.
052800     SET CAT-IDX TO CATALOG-TABLE-SIZE.
052900     ADD 1 TO WS-FILES-READ.
053000     MOVE CAT-IN-FILE-ID  TO CAT-FILE-ID  (CAT-IDX).
053100     MOVE CAT-IN-FILE-NAME TO CAT-FILE-NAME (CAT-IDX).
053200     MOVE 'N' TO CAT-PRINTED-SW (CAT-IDX).
053300     PERFORM 1420-JUDGE-CATALOG-ENTRY.
053400     PERFORM 1430-MASK-CATALOG-NAME.
053500     MOVE 0 TO CAT-LINES-SCANNED   (CAT-IDX)
053600               CAT-FINDINGS-TOTAL  (CAT-IDX)
053700               CAT-SENSITIVE-COUNT (CAT-IDX)
053800               CAT-PERSONAL-COUNT  (CAT-IDX).
053900     PERFORM 1410-READ-CATALOG-RECORD.
054000*---------------------------------------------------------------*
054100 1410-READ-CATALOG-RECORD.
054200*---------------------------------------------------------------*
054300     READ FILE-CATALOG-FILE
054400         AT END SET CATALOG-AT-EOF TO TRUE
054500     END-READ.
054600*---------------------------------------------------------------*
054700* FILE-SELECTOR RULES - EXTENSION MUST BE ON THE INCLUDE LIST,
054800* DIRECTORY MUST NOT BE ON THE EXCLUDE LIST, NAME MUST NOT MATCH
054900* AN EXCLUDED SUFFIX/NAME, AND SIZE MUST NOT EXCEED 20480 KB.
055000*---------------------------------------------------------------*
055100 1420-JUDGE-CATALOG-ENTRY.
055200*---------------------------------------------------------------*
055300     SET CAT-IS-ELIGIBLE (CAT-IDX) TO TRUE.
055400     MOVE SPACE TO CAT-SKIP-REASON (CAT-IDX).
055500     IF CAT-IN-EXT NOT = '.txt    ' AND '.csv    '
055600           AND '.json   ' AND '.log    ' AND '.md     '
055700           AND '.xml    ' AND '.yaml   ' AND '.yml    '
055800         SET CAT-IS-SKIPPED (CAT-IDX) TO TRUE
055900         MOVE 'BAD EXTENSION' TO CAT-SKIP-REASON (CAT-IDX)
056000     END-IF.
056100     IF CAT-IS-ELIGIBLE (CAT-IDX)
056200         IF CAT-IN-DIR-NAME = '.git'     OR '.idea'   OR
056300                              '.venv'    OR 'venv'    OR
056400                              '__pycache__' OR 'node_modules' OR
056500                              'dist'     OR 'build'
056600             SET CAT-IS-SKIPPED (CAT-IDX) TO TRUE
056700             MOVE 'EXCLUDED DIR' TO CAT-SKIP-REASON (CAT-IDX)
056800         END-IF
056900     END-IF.
057000     IF CAT-IS-ELIGIBLE (CAT-IDX)
057100         PERFORM 1422-TEST-EXCLUDED-NAME
057200     END-IF.
057300     IF CAT-IS-ELIGIBLE (CAT-IDX)
057400         IF CAT-IN-SIZE-KB > 20480
057500             SET CAT-IS-SKIPPED (CAT-IDX) TO TRUE
057600             MOVE 'TOO LARGE' TO CAT-SKIP-REASON (CAT-IDX)
057700         END-IF
057800     END-IF.
057900     IF CAT-IS-ELIGIBLE (CAT-IDX)
058000         ADD 1 TO WS-FILES-ELIGIBLE
058100     ELSE
058200         ADD 1 TO WS-FILES-SKIPPED
058300     END-IF.
058400*---------------------------------------------------------------*
058500* SUFFIX .PYC/.PYO OR EXACT NAME .DS_STORE.  CAT-IN-FILE-NAME IS
058600* SPACE PADDED SO WE FIND THE LAST NON-SPACE POSITION FIRST.
058700*---------------------------------------------------------------*
058800 1422-TEST-EXCLUDED-NAME.
058900*---------------------------------------------------------------*
059000     MOVE 60 TO WS-TEST-POS.
059100     PERFORM 1423-BACK-UP-OVER-SPACES
059200         UNTIL WS-TEST-POS = 0
059300            OR CAT-IN-FILE-NAME (WS-TEST-POS:1) NOT = SPACE.
059400     IF WS-TEST-POS >= 4
059500         IF CAT-IN-FILE-NAME (WS-TEST-POS - 3:4) = '.pyc' OR
059600            CAT-IN-FILE-NAME (WS-TEST-POS - 3:4) = '.pyo'
059700             SET CAT-IS-SKIPPED (CAT-IDX) TO TRUE
059800             MOVE 'EXCLUDED NAME' TO CAT-SKIP-REASON (CAT-IDX)
059900         END-IF
060000     END-IF.
060100     IF CAT-IS-ELIGIBLE (CAT-IDX) AND WS-TEST-POS >= 9
060200         IF CAT-IN-FILE-NAME (WS-TEST-POS - 8:9) = '.DS_Store'
060300             SET CAT-IS-SKIPPED (CAT-IDX) TO TRUE
060400             MOVE 'EXCLUDED NAME' TO CAT-SKIP-REASON (CAT-IDX)
060500         END-IF
060600     END-IF.
060700*---------------------------------------------------------------*
060800 1423-BACK-UP-OVER-SPACES.
060900*---------------------------------------------------------------*
061000     SUBTRACT 1 FROM WS-TEST-POS.
061100*---------------------------------------------------------------*
061200* PATH-MASKER - FULL KEEPS THE NAME AS-IS, BASENAME STRIPS THE
061300* DIRECTORY PORTION, REDACTED REPLACES THE WHOLE FIELD.
061400*---------------------------------------------------------------*
061500 1430-MASK-CATALOG-NAME.                                          DPDP-017
061600*---------------------------------------------------------------*
061700     EVALUATE TRUE
061800         WHEN MASK-MODE-IS-BASENAME
061900             PERFORM 1440-EXTRACT-BASENAME
062000         WHEN MASK-MODE-IS-REDACTED
062100             MOVE '[REDACTED_PATH]' TO CAT-MASKED-NAME (CAT-IDX)
062200         WHEN OTHER
062300             MOVE CAT-IN-FILE-NAME  TO CAT-MASKED-NAME (CAT-IDX)
062400     END-EVALUATE.
062500*---------------------------------------------------------------*
062600 1440-EXTRACT-BASENAME.
062700*---------------------------------------------------------------*
062800     MOVE 60 TO WS-TEST-POS.
062900     PERFORM 1441-SCAN-BACK-FOR-SLASH
063000         UNTIL WS-TEST-POS = 0
063100            OR CAT-IN-FILE-NAME (WS-TEST-POS:1) = '/'.
063200     IF WS-TEST-POS = 0
063300         MOVE CAT-IN-FILE-NAME TO CAT-MASKED-NAME (CAT-IDX)
063400     ELSE
063500         MOVE SPACE TO CAT-MASKED-NAME (CAT-IDX)
063600         MOVE CAT-IN-FILE-NAME (WS-TEST-POS + 1:60 - WS-TEST-POS)
063700             TO CAT-MASKED-NAME (CAT-IDX)
063800     END-IF.
063900*---------------------------------------------------------------*
064000 1441-SCAN-BACK-FOR-SLASH.
064100*---------------------------------------------------------------*
064200     SUBTRACT 1 FROM WS-TEST-POS.
064300*---------------------------------------------------------------*
064400* MAIN DOCUMENT-FILE SCAN LOOP - CONTROL BREAK FIRES WHEN THE
064500* FILE ID CHANGES FROM ONE RECORD TO THE NEXT.
064600*---------------------------------------------------------------*
064700 2000-SCAN-DOCUMENT-FILE.
064800*---------------------------------------------------------------*
064900     IF FIRST-LINE-OF-RUN
065000         MOVE 'N' TO WS-FIRST-LINE-SW
065100         MOVE DOC-IN-FILE-ID TO WS-CURRENT-FILE-ID
065200         PERFORM 2020-FIND-CATALOG-ENTRY-FOR-LINE
065300     ELSE
065400         IF DOC-IN-FILE-ID NOT = WS-CURRENT-FILE-ID
065500             PERFORM 3000-FILE-CONTROL-BREAK
065600             MOVE DOC-IN-FILE-ID TO WS-CURRENT-FILE-ID
065700             PERFORM 2020-FIND-CATALOG-ENTRY-FOR-LINE
065800         END-IF
065900     END-IF.
066000     IF WS-CURRENT-CAT-IDX > 0
066100         IF CAT-IS-ELIGIBLE (WS-CURRENT-CAT-IDX)
066200             PERFORM 2030-PROCESS-ELIGIBLE-LINE
066300         END-IF
066400     END-IF.
066500     PERFORM 2010-READ-DOCUMENT-RECORD.
066600*---------------------------------------------------------------*
066700 2010-READ-DOCUMENT-RECORD.
066800*---------------------------------------------------------------*
066900     READ DOCUMENT-FILE
067000         AT END SET DOCUMENT-AT-EOF TO TRUE
067100     END-READ.
067200*---------------------------------------------------------------*
067300 2020-FIND-CATALOG-ENTRY-FOR-LINE.
067400*---------------------------------------------------------------*
067500     MOVE 0 TO WS-CURRENT-CAT-IDX.
067600     SET CAT-IDX TO 1.
067700     SEARCH FILE-CATALOG-ENTRY
067800         AT END
067900             CONTINUE
068000         WHEN CAT-FILE-ID (CAT-IDX) = WS-CURRENT-FILE-ID
068100             SET WS-CURRENT-CAT-IDX TO CAT-IDX
068200     END-SEARCH.
068300*---------------------------------------------------------------*
068400 2030-PROCESS-ELIGIBLE-LINE.
068500*---------------------------------------------------------------*
068600     ADD 1 TO WS-LINES-SCANNED-TOTAL.
068700     ADD 1 TO CAT-LINES-SCANNED (WS-CURRENT-CAT-IDX).
068800     MOVE 0 TO LINE-CANDIDATE-SIZE.
068900     PERFORM 2110-DETECT-AADHAAR.
069000     PERFORM 2120-DETECT-PAN
069050         THRU 2130-DETECT-IFSC.
069200     PERFORM 2140-DETECT-EMAIL-AND-UPI.
069300     PERFORM 2150-DETECT-PASSPORT.
069400     PERFORM 2160-DETECT-BANK-ACCT.
069500     PERFORM 2170-DETECT-PHONE.
069600     IF LINE-CANDIDATE-SIZE > 0
069700         PERFORM 2400-RESOLVE-SPAN-CONFLICTS
069800         PERFORM 2500-DEDUPLICATE-LINE
069850         PERFORM 2550-SORT-LINE-CANDIDATES
069900         PERFORM 2600-CLASSIFY-AND-WRITE-FINDINGS
070000     END-IF.
070100*---------------------------------------------------------------*
070200* DETECTOR - AADHAAR.  PLAIN 12-DIGIT RUN (FIRST DIGIT 2-9) AND
070300* THE GROUPED 4-4-4 VARIANT ARE BOTH TRIED AT EVERY START.
070400*---------------------------------------------------------------*
070500 2110-DETECT-AADHAAR.
070600*---------------------------------------------------------------*
070700     MOVE 1 TO WS-SCAN-POS.
070800     PERFORM 2111-TEST-AADHAAR-AT-POS
070900         UNTIL WS-SCAN-POS > 189.
071000*---------------------------------------------------------------*
071100 2111-TEST-AADHAAR-AT-POS.
071200*---------------------------------------------------------------*
071300     IF DOC-CHAR (WS-SCAN-POS) IS WS-DIGIT-CLASS
071400         AND DOC-CHAR (WS-SCAN-POS) NOT = '0'
071500         AND DOC-CHAR (WS-SCAN-POS) NOT = '1'
071600         PERFORM 2112-TEST-AADHAAR-PLAIN
071700         PERFORM 2113-TEST-AADHAAR-GROUPED
071800     END-IF.
071900     ADD 1 TO WS-SCAN-POS.
072000*---------------------------------------------------------------*
072100 2112-TEST-AADHAAR-PLAIN.
072200*---------------------------------------------------------------*
072300     IF DOC-CHAR (WS-SCAN-POS + 1)  IS WS-DIGIT-CLASS AND
072400        DOC-CHAR (WS-SCAN-POS + 2)  IS WS-DIGIT-CLASS AND
072500        DOC-CHAR (WS-SCAN-POS + 3)  IS WS-DIGIT-CLASS AND
072600        DOC-CHAR (WS-SCAN-POS + 4)  IS WS-DIGIT-CLASS AND
072700        DOC-CHAR (WS-SCAN-POS + 5)  IS WS-DIGIT-CLASS AND
072800        DOC-CHAR (WS-SCAN-POS + 6)  IS WS-DIGIT-CLASS AND
072900        DOC-CHAR (WS-SCAN-POS + 7)  IS WS-DIGIT-CLASS AND
073000        DOC-CHAR (WS-SCAN-POS + 8)  IS WS-DIGIT-CLASS AND
073100        DOC-CHAR (WS-SCAN-POS + 9)  IS WS-DIGIT-CLASS AND
073200        DOC-CHAR (WS-SCAN-POS + 10) IS WS-DIGIT-CLASS AND
073300        DOC-CHAR (WS-SCAN-POS + 11) IS WS-DIGIT-CLASS
073400         MOVE WS-SCAN-POS TO WS-CAND-START
073500         COMPUTE WS-CAND-END = WS-SCAN-POS + 11
073600         SET WS-BOUND-CLASS-DIGIT TO TRUE
073700         PERFORM 9700-CHECK-SPAN-BOUNDARY
073800         IF WS-BOUNDARY-IS-OK
073900             MOVE WS-ENT-AADHAAR TO WS-CAND-ENTITY
074000             MOVE SPACE TO WS-CAND-VALUE
074100             MOVE DOC-IN-TEXT (WS-CAND-START:12)
074200                 TO WS-CAND-VALUE
074300             PERFORM 2690-ADD-CANDIDATE-IF-SURVIVES
074400         END-IF
074500     END-IF.
074600*---------------------------------------------------------------*
074700 2113-TEST-AADHAAR-GROUPED.
074800*---------------------------------------------------------------*
074900     IF WS-SCAN-POS + 13 <= 200 AND
075000        DOC-CHAR (WS-SCAN-POS + 1)  IS WS-DIGIT-CLASS AND
075100        DOC-CHAR (WS-SCAN-POS + 2)  IS WS-DIGIT-CLASS AND
075200        DOC-CHAR (WS-SCAN-POS + 3)  IS WS-DIGIT-CLASS AND
075300        DOC-CHAR (WS-SCAN-POS + 4)  = SPACE           AND
075400        DOC-CHAR (WS-SCAN-POS + 5)  IS WS-DIGIT-CLASS AND
075500        DOC-CHAR (WS-SCAN-POS + 6)  IS WS-DIGIT-CLASS AND
075600        DOC-CHAR (WS-SCAN-POS + 7)  IS WS-DIGIT-CLASS AND
075700        DOC-CHAR (WS-SCAN-POS + 8)  IS WS-DIGIT-CLASS AND
075800        DOC-CHAR (WS-SCAN-POS + 9)  = SPACE           AND
075900        DOC-CHAR (WS-SCAN-POS + 10) IS WS-DIGIT-CLASS AND
076000        DOC-CHAR (WS-SCAN-POS + 11) IS WS-DIGIT-CLASS AND
076100        DOC-CHAR (WS-SCAN-POS + 12) IS WS-DIGIT-CLASS AND
076200        DOC-CHAR (WS-SCAN-POS + 13) IS WS-DIGIT-CLASS
076300         MOVE WS-SCAN-POS TO WS-CAND-START
076400         COMPUTE WS-CAND-END = WS-SCAN-POS + 13
076500         SET WS-BOUND-CLASS-DIGIT TO TRUE
076600         PERFORM 9700-CHECK-SPAN-BOUNDARY
076700         IF WS-BOUNDARY-IS-OK
076800             MOVE WS-ENT-AADHAAR TO WS-CAND-ENTITY
076900             MOVE SPACE TO WS-CAND-VALUE
077000             MOVE DOC-IN-TEXT (WS-CAND-START:14)
077100                 TO WS-CAND-VALUE
077200             PERFORM 2690-ADD-CANDIDATE-IF-SURVIVES
077300         END-IF
077400     END-IF.
077500*---------------------------------------------------------------*
077600* DETECTOR - PAN, IFSC AND PASSPORT SHARE ONE FIXED-SHAPE SCAN.
077700*---------------------------------------------------------------*
077800 2120-DETECT-PAN.
077900*---------------------------------------------------------------*
078000     MOVE WS-ENT-PAN TO WS-CAND-ENTITY.
078100     MOVE 1 TO WS-SCAN-POS.
078200     PERFORM 2190-TEST-FIXED-SHAPE-AT-POS
078300         UNTIL WS-SCAN-POS > 189.
078400*---------------------------------------------------------------*
078500 2130-DETECT-IFSC.
078600*---------------------------------------------------------------*
078700     MOVE WS-ENT-IFSC TO WS-CAND-ENTITY.
078800     MOVE 1 TO WS-SCAN-POS.
078900     PERFORM 2190-TEST-FIXED-SHAPE-AT-POS
079000         UNTIL WS-SCAN-POS > 189.
079100*---------------------------------------------------------------*
079200 2150-DETECT-PASSPORT.
079300*---------------------------------------------------------------*
079400     MOVE WS-ENT-PASSPORT TO WS-CAND-ENTITY.
079500     MOVE 1 TO WS-SCAN-POS.
079600     PERFORM 2190-TEST-FIXED-SHAPE-AT-POS
079700         UNTIL WS-SCAN-POS > 189.
079800*---------------------------------------------------------------*
079900* GENERIC FIXED-SHAPE TEST - WS-CAND-ENTITY TELLS IT WHICH SHAPE
080000* TO TRY AT THE CURRENT WS-SCAN-POS.  SHARED BY 2120/2130/2150.
080100*---------------------------------------------------------------*
080200 2190-TEST-FIXED-SHAPE-AT-POS.
080300*---------------------------------------------------------------*
080400     MOVE 'N' TO WS-SHAPE-MATCH-SW.
080500     EVALUATE TRUE
080600         WHEN WS-CAND-ENTITY = WS-ENT-PAN
080700             MOVE 10 TO WS-SHAPE-LEN
080800             IF WS-SCAN-POS + 9 NOT > 200
080900                 PERFORM 2191-TEST-PAN-SHAPE
081000             END-IF
081100         WHEN WS-CAND-ENTITY = WS-ENT-IFSC
081200             MOVE 11 TO WS-SHAPE-LEN
081300             IF WS-SCAN-POS + 10 NOT > 200
081400                 PERFORM 2192-TEST-IFSC-SHAPE
081500             END-IF
081600         WHEN WS-CAND-ENTITY = WS-ENT-PASSPORT
081700             MOVE 8 TO WS-SHAPE-LEN
081800             IF WS-SCAN-POS + 7 NOT > 200
081900                 PERFORM 2193-TEST-PASSPORT-SHAPE
082000             END-IF
082100     END-EVALUATE.
082200     IF SHAPE-MATCHED
082300         MOVE WS-SCAN-POS TO WS-CAND-START
082400         COMPUTE WS-CAND-END = WS-SCAN-POS + WS-SHAPE-LEN - 1
082500         SET WS-BOUND-CLASS-WORD TO TRUE
082600         PERFORM 9700-CHECK-SPAN-BOUNDARY
082700         IF WS-BOUNDARY-IS-OK
082800             MOVE SPACE TO WS-CAND-VALUE
082900             MOVE DOC-IN-TEXT (WS-CAND-START:WS-SHAPE-LEN)
083000                 TO WS-CAND-VALUE
083100             PERFORM 2690-ADD-CANDIDATE-IF-SURVIVES
083200         END-IF
083300     END-IF.
083400     ADD 1 TO WS-SCAN-POS.
083500*---------------------------------------------------------------*
083600 2191-TEST-PAN-SHAPE.
083700*---------------------------------------------------------------*
083800     IF DOC-CHAR (WS-SCAN-POS)     IS WS-UPPER-CLASS AND
083900        DOC-CHAR (WS-SCAN-POS + 1) IS WS-UPPER-CLASS AND
084000        DOC-CHAR (WS-SCAN-POS + 2) IS WS-UPPER-CLASS AND
084100        DOC-CHAR (WS-SCAN-POS + 3) IS WS-UPPER-CLASS AND
084200        DOC-CHAR (WS-SCAN-POS + 4) IS WS-UPPER-CLASS AND
084300        DOC-CHAR (WS-SCAN-POS + 5) IS WS-DIGIT-CLASS AND
084400        DOC-CHAR (WS-SCAN-POS + 6) IS WS-DIGIT-CLASS AND
084500        DOC-CHAR (WS-SCAN-POS + 7) IS WS-DIGIT-CLASS AND
084600        DOC-CHAR (WS-SCAN-POS + 8) IS WS-DIGIT-CLASS AND
084700        DOC-CHAR (WS-SCAN-POS + 9) IS WS-UPPER-CLASS
084800         MOVE 'Y' TO WS-SHAPE-MATCH-SW
084900     END-IF.
085000*---------------------------------------------------------------*
085100 2192-TEST-IFSC-SHAPE.
085200*---------------------------------------------------------------*
085300     IF DOC-CHAR (WS-SCAN-POS)     IS WS-UPPER-CLASS AND
085400        DOC-CHAR (WS-SCAN-POS + 1) IS WS-UPPER-CLASS AND
085500        DOC-CHAR (WS-SCAN-POS + 2) IS WS-UPPER-CLASS AND
085600        DOC-CHAR (WS-SCAN-POS + 3) IS WS-UPPER-CLASS AND
085700        DOC-CHAR (WS-SCAN-POS + 4) = '0'
085800         MOVE 'Y' TO WS-SHAPE-MATCH-SW
085900         PERFORM 2194-TEST-IFSC-TAIL
086000     END-IF.
086100*---------------------------------------------------------------*
086200 2194-TEST-IFSC-TAIL.
086300*---------------------------------------------------------------*
086400     MOVE WS-SCAN-POS TO WS-TEST-POS.
086500     ADD 5 TO WS-TEST-POS.
086600     PERFORM 2195-TEST-ONE-IFSC-TAIL-CHAR
086700         VARYING WS-TEST-POS FROM WS-TEST-POS BY 1
086800         UNTIL WS-TEST-POS > WS-SCAN-POS + 10
086900            OR WS-SHAPE-MATCH-SW = 'N'.
087000*---------------------------------------------------------------*
087100 2195-TEST-ONE-IFSC-TAIL-CHAR.
087200*---------------------------------------------------------------*
087300     IF DOC-CHAR (WS-TEST-POS) NOT IS WS-UPPER-CLASS AND
087400        DOC-CHAR (WS-TEST-POS) NOT IS WS-DIGIT-CLASS
087500         MOVE 'N' TO WS-SHAPE-MATCH-SW
087600     END-IF.
087700*---------------------------------------------------------------*
087800 2193-TEST-PASSPORT-SHAPE.
087900*---------------------------------------------------------------*
088000     PERFORM 2196-TEST-PASSPORT-LETTER.
088100     IF SHAPE-MATCHED
088200         IF DOC-CHAR (WS-SCAN-POS + 1) IS WS-DIGIT-CLASS AND
088300            DOC-CHAR (WS-SCAN-POS + 1) NOT = '0'         AND
088400            DOC-CHAR (WS-SCAN-POS + 2) IS WS-DIGIT-CLASS AND
088500            DOC-CHAR (WS-SCAN-POS + 3) IS WS-DIGIT-CLASS AND
088600            DOC-CHAR (WS-SCAN-POS + 4) IS WS-DIGIT-CLASS AND
088700            DOC-CHAR (WS-SCAN-POS + 5) IS WS-DIGIT-CLASS AND
088800            DOC-CHAR (WS-SCAN-POS + 6) IS WS-DIGIT-CLASS AND
088900            DOC-CHAR (WS-SCAN-POS + 7) IS WS-DIGIT-CLASS
089000             CONTINUE
089100         ELSE
089200             MOVE 'N' TO WS-SHAPE-MATCH-SW
089300         END-IF
089400     END-IF.
089500*---------------------------------------------------------------*
089600* PASSPORT FIRST LETTER MUST BE A-P, R-W OR Y, EITHER CASE.
089700*---------------------------------------------------------------*
089800 2196-TEST-PASSPORT-LETTER.
089900*---------------------------------------------------------------*
090000     MOVE 'N' TO WS-SHAPE-MATCH-SW.
090100     IF DOC-CHAR (WS-SCAN-POS) IS WS-UPPER-CLASS OR
090200        DOC-CHAR (WS-SCAN-POS) IS WS-LOWER-CLASS
090300         IF DOC-CHAR (WS-SCAN-POS) NOT = 'Q' AND NOT = 'q' AND
090400            DOC-CHAR (WS-SCAN-POS) NOT = 'X' AND NOT = 'x' AND
090500            DOC-CHAR (WS-SCAN-POS) NOT = 'Z' AND NOT = 'z'
090600             MOVE 'Y' TO WS-SHAPE-MATCH-SW
090700         END-IF
090800     END-IF.
090900*---------------------------------------------------------------*
091000* DETECTOR - BANK ACCOUNT.  MAXIMAL RUN OF 9-18 DIGITS; THE RUN
091100* BOUNDARY IS ALREADY A DIGIT/NON-DIGIT EDGE SO NO EXTRA CHECK
091200* IS NEEDED HERE (IT IS RE-CHECKED BY THE VALIDATOR).
091300*---------------------------------------------------------------*
091400 2160-DETECT-BANK-ACCT.
091500*---------------------------------------------------------------*
091600     MOVE 1 TO WS-SCAN-POS.
091700     PERFORM 2161-TEST-BANK-RUN-AT-POS
091800         UNTIL WS-SCAN-POS > 200.
091900*---------------------------------------------------------------*
092000 2161-TEST-BANK-RUN-AT-POS.
092100*---------------------------------------------------------------*
092200     IF DOC-CHAR (WS-SCAN-POS) IS WS-DIGIT-CLASS
092300        AND (WS-SCAN-POS = 1 OR
092400             DOC-CHAR (WS-SCAN-POS - 1) NOT IS WS-DIGIT-CLASS)
092500         MOVE WS-SCAN-POS TO WS-CAND-START
092600         MOVE WS-SCAN-POS TO WS-CAND-END
092700         PERFORM 2162-EXTEND-BANK-RUN
092800             UNTIL WS-CAND-END = 200
092900                OR DOC-CHAR (WS-CAND-END + 1) NOT IS
093000                   WS-DIGIT-CLASS
093100         COMPUTE WS-CAND-LEN = WS-CAND-END - WS-CAND-START + 1
093200         IF WS-CAND-LEN >= 9 AND WS-CAND-LEN <= 18
093300             MOVE WS-ENT-BANK-ACCT TO WS-CAND-ENTITY
093400             MOVE SPACE TO WS-CAND-VALUE
093500             MOVE DOC-IN-TEXT (WS-CAND-START:WS-CAND-LEN)
093600                 TO WS-CAND-VALUE
093700             PERFORM 2690-ADD-CANDIDATE-IF-SURVIVES
093800         END-IF
093900         MOVE WS-CAND-END TO WS-SCAN-POS
094000     END-IF.
094100     ADD 1 TO WS-SCAN-POS.
094200*---------------------------------------------------------------*
094300 2162-EXTEND-BANK-RUN.
094400*---------------------------------------------------------------*
094500     ADD 1 TO WS-CAND-END.
094600*---------------------------------------------------------------*
094700* DETECTOR - PHONE NUMBER.  OPTIONAL +91 AND OPTIONAL SEPARATOR,
094800* THEN 10 DIGITS STARTING 6-9.
094900*---------------------------------------------------------------*
095000 2170-DETECT-PHONE.
095100*---------------------------------------------------------------*
095200     MOVE 1 TO WS-SCAN-POS.
095300     PERFORM 2171-TEST-PHONE-AT-POS
095400         UNTIL WS-SCAN-POS > 200.
095500*---------------------------------------------------------------*
095600 2171-TEST-PHONE-AT-POS.
095700*---------------------------------------------------------------*
095800     IF WS-SCAN-POS + 2 <= 200 AND
095900        DOC-CHAR (WS-SCAN-POS) = '+' AND
096000        DOC-CHAR (WS-SCAN-POS + 1) = '9' AND
096100        DOC-CHAR (WS-SCAN-POS + 2) = '1'
096200         PERFORM 2172-TEST-PHONE-WITH-PREFIX
096300     ELSE
096400         PERFORM 2173-TEST-PHONE-NO-PREFIX
096500     END-IF.
096600     ADD 1 TO WS-SCAN-POS.
096700*---------------------------------------------------------------*
096800 2172-TEST-PHONE-WITH-PREFIX.
096900*---------------------------------------------------------------*
097000     MOVE WS-SCAN-POS TO WS-TEST-POS.
097100     ADD 3 TO WS-TEST-POS.
097200     IF WS-TEST-POS <= 200
097300         IF DOC-CHAR (WS-TEST-POS) = '-' OR DOC-CHAR (WS-TEST-POS)
097400               = SPACE
097500             ADD 1 TO WS-TEST-POS
097600         END-IF
097700     END-IF.
097800     IF WS-TEST-POS + 9 NOT > 200
097900         PERFORM 2174-TEST-TEN-MOBILE-DIGITS
098000         IF SHAPE-MATCHED
098100             MOVE WS-SCAN-POS TO WS-CAND-START
098200             COMPUTE WS-CAND-END = WS-TEST-POS + 9
098300             SET WS-BOUND-CLASS-DIGIT TO TRUE
098400             PERFORM 9700-CHECK-SPAN-BOUNDARY
098500             IF WS-BOUNDARY-IS-OK
098600                 MOVE WS-ENT-PHONE TO WS-CAND-ENTITY
098700                 MOVE SPACE TO WS-CAND-VALUE
098800                 COMPUTE WS-CAND-LEN =
098900                     WS-CAND-END - WS-CAND-START + 1
099000                 MOVE DOC-IN-TEXT (WS-CAND-START:WS-CAND-LEN)
099100                     TO WS-CAND-VALUE
099150*                COVERS THE NO-PREFIX TEST BACK UP TO THE MATCHED
099170*                SPAN SO IT DOES NOT RE-FIRE ON THE BARE DIGITS
099180*                ONE POSITION IN AND PRODUCE AN OVERLAPPING
099190*                PHONE-NUMBER CANDIDATE AT THE SAME PRIORITY.       CR-171
099200                 PERFORM 2690-ADD-CANDIDATE-IF-SURVIVES
099210                 MOVE WS-CAND-END TO WS-SCAN-POS
099300             END-IF
099400         END-IF
099500     END-IF.
099600*---------------------------------------------------------------*
099700 2173-TEST-PHONE-NO-PREFIX.
099800*---------------------------------------------------------------*
099900     IF WS-SCAN-POS = 1
100000        OR DOC-CHAR (WS-SCAN-POS - 1) NOT IS WS-DIGIT-CLASS
100100         MOVE WS-SCAN-POS TO WS-TEST-POS
100200         IF WS-TEST-POS + 9 NOT > 200
100300             PERFORM 2174-TEST-TEN-MOBILE-DIGITS
100400             IF SHAPE-MATCHED
100500                 MOVE WS-SCAN-POS TO WS-CAND-START
100600                 COMPUTE WS-CAND-END = WS-SCAN-POS + 9
100700                 SET WS-BOUND-CLASS-DIGIT TO TRUE
100800                 PERFORM 9700-CHECK-SPAN-BOUNDARY
100900                 IF WS-BOUNDARY-IS-OK
101000                     MOVE WS-ENT-PHONE TO WS-CAND-ENTITY
101100                     MOVE SPACE TO WS-CAND-VALUE
101200                     MOVE DOC-IN-TEXT (WS-CAND-START:10)
101300                         TO WS-CAND-VALUE
101400                     PERFORM 2690-ADD-CANDIDATE-IF-SURVIVES
101500                 END-IF
101600             END-IF
101700         END-IF
101800     END-IF.
101900*---------------------------------------------------------------*
102000* TESTS 10 CONSECUTIVE DIGITS STARTING AT WS-TEST-POS, FIRST
102100* DIGIT MUST BE 6-9.
102200*---------------------------------------------------------------*
102300 2174-TEST-TEN-MOBILE-DIGITS.
102400*---------------------------------------------------------------*
102500     MOVE 'N' TO WS-SHAPE-MATCH-SW.
102600     IF DOC-CHAR (WS-TEST-POS) IS WS-DIGIT-CLASS AND
102700        (DOC-CHAR (WS-TEST-POS) = '6' OR '7' OR '8' OR '9') AND
102800        DOC-CHAR (WS-TEST-POS + 1) IS WS-DIGIT-CLASS AND
102900        DOC-CHAR (WS-TEST-POS + 2) IS WS-DIGIT-CLASS AND
103000        DOC-CHAR (WS-TEST-POS + 3) IS WS-DIGIT-CLASS AND
103100        DOC-CHAR (WS-TEST-POS + 4) IS WS-DIGIT-CLASS AND
103200        DOC-CHAR (WS-TEST-POS + 5) IS WS-DIGIT-CLASS AND
103300        DOC-CHAR (WS-TEST-POS + 6) IS WS-DIGIT-CLASS AND
103400        DOC-CHAR (WS-TEST-POS + 7) IS WS-DIGIT-CLASS AND
103500        DOC-CHAR (WS-TEST-POS + 8) IS WS-DIGIT-CLASS AND
103600        DOC-CHAR (WS-TEST-POS + 9) IS WS-DIGIT-CLASS
103700         MOVE 'Y' TO WS-SHAPE-MATCH-SW
103800     END-IF.
103900*---------------------------------------------------------------*
104000* DETECTOR - UPI ID AND E-MAIL ADDRESS SHARE ONE '@' SCAN.
104100*---------------------------------------------------------------*
104200 2140-DETECT-EMAIL-AND-UPI.
104300*---------------------------------------------------------------*
104400     MOVE 1 TO WS-SCAN-POS.
104500     PERFORM 2141-TEST-ATSIGN-AT-POS
104600         UNTIL WS-SCAN-POS > 200.
104700*---------------------------------------------------------------*
104800 2141-TEST-ATSIGN-AT-POS.
104900*---------------------------------------------------------------*
105000     IF DOC-CHAR (WS-SCAN-POS) = '@'
105100         PERFORM 2142-FIND-LOCAL-START
105200         PERFORM 2143-FIND-DOMAIN-END
105300         IF WS-LOCAL-START < WS-SCAN-POS
105400            AND WS-DOMAIN-END > WS-SCAN-POS
105500             PERFORM 2144-CLASSIFY-ATSIGN-CANDIDATE
105600         END-IF
105700     END-IF.
105800     ADD 1 TO WS-SCAN-POS.
105900*---------------------------------------------------------------*
106000 2142-FIND-LOCAL-START.
106100*---------------------------------------------------------------*
106200     MOVE WS-SCAN-POS TO WS-LOCAL-START.
106300     PERFORM 2145-BACK-UP-LOCAL-CHAR
106400         UNTIL WS-LOCAL-START = 1
106500            OR NOT (DOC-CHAR (WS-LOCAL-START - 1) IS
106600                    WS-UPPER-CLASS
106700                 OR DOC-CHAR (WS-LOCAL-START - 1) IS
106800                    WS-LOWER-CLASS
106900                 OR DOC-CHAR (WS-LOCAL-START - 1) IS
107000                    WS-DIGIT-CLASS
107100                 OR DOC-CHAR (WS-LOCAL-START - 1) = '.'
107200                 OR DOC-CHAR (WS-LOCAL-START - 1) = '_'
107300                 OR DOC-CHAR (WS-LOCAL-START - 1) = '%'
107400                 OR DOC-CHAR (WS-LOCAL-START - 1) = '+'
107500                 OR DOC-CHAR (WS-LOCAL-START - 1) = '-').
107600*---------------------------------------------------------------*
107700 2145-BACK-UP-LOCAL-CHAR.
107800*---------------------------------------------------------------*
107900     SUBTRACT 1 FROM WS-LOCAL-START.
108000*---------------------------------------------------------------*
108100 2143-FIND-DOMAIN-END.
108200*---------------------------------------------------------------*
108300     MOVE WS-SCAN-POS TO WS-DOMAIN-END.
108400     PERFORM 2146-ADVANCE-DOMAIN-CHAR
108500         UNTIL WS-DOMAIN-END = 200
108600            OR NOT (DOC-CHAR (WS-DOMAIN-END + 1) IS
108700                    WS-UPPER-CLASS
108800                 OR DOC-CHAR (WS-DOMAIN-END + 1) IS
108900                    WS-LOWER-CLASS
109000                 OR DOC-CHAR (WS-DOMAIN-END + 1) IS
109100                    WS-DIGIT-CLASS
109200                 OR DOC-CHAR (WS-DOMAIN-END + 1) = '.'
109300                 OR DOC-CHAR (WS-DOMAIN-END + 1) = '-').
109400*---------------------------------------------------------------*
109500 2146-ADVANCE-DOMAIN-CHAR.
109600*---------------------------------------------------------------*
109700     ADD 1 TO WS-DOMAIN-END.
109800*---------------------------------------------------------------*
109900* DECIDE WHETHER THE SPAN AROUND THIS '@' IS A UPI HANDLE OR AN
110000* E-MAIL ADDRESS (OR NEITHER), THEN ADD WHICHEVER CANDIDATE IT
110100* MATCHED.
110200*---------------------------------------------------------------*
110300 2144-CLASSIFY-ATSIGN-CANDIDATE.
110400*---------------------------------------------------------------*
110500     COMPUTE WS-DOMAIN-LEN = WS-DOMAIN-END - WS-SCAN-POS.
110600     PERFORM 2147-TEST-UPI-HANDLE.
110620     IF WS-UPI-HANDLE-MATCHED
110630*        THE SHARED BACK-SCAN IN 2142 ALLOWS '%' AND '+' FOR THE
110640*        E-MAIL LOCAL PART - NEITHER IS VALID IN A UPI LOCAL
110650*        PART, SO THE UPI SPAN IS RE-TRIMMED SEPARATELY BEFORE
110660*        IT IS SCORED.                                            CR-173
110670         PERFORM 2151-TRIM-UPI-LOCAL-START
110680     END-IF.
110700     IF WS-UPI-HANDLE-MATCHED AND WS-SCAN-POS - WS-UPI-LOCAL-START
110800           >= 2
110900         MOVE WS-ENT-UPI TO WS-CAND-ENTITY
111000         MOVE WS-UPI-LOCAL-START TO WS-CAND-START
111100         MOVE WS-DOMAIN-END  TO WS-CAND-END
111200         SET WS-BOUND-CLASS-WORD TO TRUE
111300         PERFORM 9700-CHECK-SPAN-BOUNDARY
111400         IF WS-BOUNDARY-IS-OK
111500             MOVE SPACE TO WS-CAND-VALUE
111600             COMPUTE WS-CAND-LEN = WS-CAND-END - WS-CAND-START+1
111700             MOVE DOC-IN-TEXT (WS-CAND-START:WS-CAND-LEN)
111800                 TO WS-CAND-VALUE
111900             PERFORM 2690-ADD-CANDIDATE-IF-SURVIVES
112000         END-IF
112100     ELSE
112200         IF WS-SCAN-POS - WS-LOCAL-START >= 1
112300             PERFORM 2148-TEST-EMAIL-SHAPE
112400         ELSE
112500             MOVE 'N' TO WS-EMAIL-MATCH-SW
112600         END-IF
112700         IF WS-EMAIL-SHAPE-MATCHED
112800             MOVE WS-ENT-EMAIL TO WS-CAND-ENTITY
112900             MOVE WS-LOCAL-START TO WS-CAND-START
113000             MOVE WS-DOMAIN-END  TO WS-CAND-END
113100             SET WS-BOUND-CLASS-WORD TO TRUE
113200             PERFORM 9700-CHECK-SPAN-BOUNDARY
113300             IF WS-BOUNDARY-IS-OK
113400                 MOVE SPACE TO WS-CAND-VALUE
113500                 COMPUTE WS-CAND-LEN =
113600                     WS-CAND-END - WS-CAND-START + 1
113700                 MOVE DOC-IN-TEXT (WS-CAND-START:WS-CAND-LEN)
113800                     TO WS-CAND-VALUE
113900                 PERFORM 2690-ADD-CANDIDATE-IF-SURVIVES
114000             END-IF
114100         END-IF
114200     END-IF.
114300*---------------------------------------------------------------*
114400* UPI HANDLES ARE A SHORT FIXED LIST - EXACT MATCH, NO DOT.
114500*---------------------------------------------------------------*
114600 2147-TEST-UPI-HANDLE.
114700*---------------------------------------------------------------*
114800     MOVE 'N' TO WS-UPI-MATCH-SW.
114900     EVALUATE TRUE
115000         WHEN WS-DOMAIN-LEN = 3 AND
115100              (DOC-IN-TEXT (WS-SCAN-POS+1:3) = 'upi' OR
115200               DOC-IN-TEXT (WS-SCAN-POS+1:3) = 'ybl' OR
115300               DOC-IN-TEXT (WS-SCAN-POS+1:3) = 'ibl' OR
115400               DOC-IN-TEXT (WS-SCAN-POS+1:3) = 'axl')
115500             MOVE 'Y' TO WS-UPI-MATCH-SW
115600         WHEN WS-DOMAIN-LEN = 5 AND
115700              (DOC-IN-TEXT (WS-SCAN-POS+1:5) = 'paytm' OR
115800               DOC-IN-TEXT (WS-SCAN-POS+1:5) = 'oksbi')
115900             MOVE 'Y' TO WS-UPI-MATCH-SW
116000         WHEN WS-DOMAIN-LEN = 6 AND
116100              DOC-IN-TEXT (WS-SCAN-POS+1:6) = 'okaxis'
116200             MOVE 'Y' TO WS-UPI-MATCH-SW
116300         WHEN WS-DOMAIN-LEN = 7 AND
116400              DOC-IN-TEXT (WS-SCAN-POS+1:7) = 'okicici'
116600             MOVE 'Y' TO WS-UPI-MATCH-SW
116700         WHEN WS-DOMAIN-LEN = 10 AND
116800              DOC-IN-TEXT (WS-SCAN-POS+1:10) = 'okhdfcbank'
116900             MOVE 'Y' TO WS-UPI-MATCH-SW
117000     END-EVALUATE.
117100*---------------------------------------------------------------*
117200* E-MAIL SHAPE - DOMAIN MUST CONTAIN A '.' WITH 2+ LETTERS
117300* FOLLOWING ITS LAST OCCURRENCE (A TLD-LOOKING TAIL).
117400*---------------------------------------------------------------*
117500 2148-TEST-EMAIL-SHAPE.
117600*---------------------------------------------------------------*
117700     MOVE 'N' TO WS-EMAIL-MATCH-SW.
117800     MOVE 0 TO WS-DOT-POS.
117900     MOVE WS-SCAN-POS TO WS-TEST-POS.
118000     PERFORM 2149-FIND-LAST-DOT
118100         VARYING WS-TEST-POS FROM WS-SCAN-POS BY 1
118200         UNTIL WS-TEST-POS > WS-DOMAIN-END.
118300     IF WS-DOT-POS > 0
118400        AND WS-DOMAIN-END - WS-DOT-POS >= 2
118500         MOVE 'Y' TO WS-EMAIL-MATCH-SW
118600     END-IF.
118700*---------------------------------------------------------------*
118800 2149-FIND-LAST-DOT.
118900*---------------------------------------------------------------*
119000     IF DOC-CHAR (WS-TEST-POS) = '.'
119100         MOVE WS-TEST-POS TO WS-DOT-POS
119200     END-IF.
119210*---------------------------------------------------------------*
119220* UPI LOCAL PART IS NARROWER THAN THE E-MAIL LOCAL PART - LETTERS,
119230* DIGITS, '.', '_' AND '-' ONLY, NO '%' OR '+'.  2142'S BACK-SCAN
119240* IS SHARED WITH E-MAIL AND OVER-INCLUDES THOSE TWO, SO A UPI
119250* CANDIDATE GETS ITS OWN NARROWER BACK-SCAN HERE BEFORE ITS SPAN
119260* IS SCORED.                                                      CR-173
119270*---------------------------------------------------------------*
119280 2151-TRIM-UPI-LOCAL-START.
119290*---------------------------------------------------------------*
119300     MOVE WS-SCAN-POS TO WS-UPI-LOCAL-START.
119310     PERFORM 2152-ADVANCE-UPI-LOCAL-CHAR
119320         UNTIL WS-UPI-LOCAL-START = 1
119330            OR NOT (DOC-CHAR (WS-UPI-LOCAL-START - 1) IS
119340                    WS-UPPER-CLASS
119350                 OR DOC-CHAR (WS-UPI-LOCAL-START - 1) IS
119360                    WS-LOWER-CLASS
119370                 OR DOC-CHAR (WS-UPI-LOCAL-START - 1) IS
119380                    WS-DIGIT-CLASS
119390                 OR DOC-CHAR (WS-UPI-LOCAL-START - 1) = '.'
119400                 OR DOC-CHAR (WS-UPI-LOCAL-START - 1) = '_'
119410                 OR DOC-CHAR (WS-UPI-LOCAL-START - 1) = '-').
119420*---------------------------------------------------------------*
119430 2152-ADVANCE-UPI-LOCAL-CHAR.
119440*---------------------------------------------------------------*
119450     SUBTRACT 1 FROM WS-UPI-LOCAL-START.
119460*---------------------------------------------------------------*
119470* GENERIC BOUNDARY TEST - CHARACTER IMMEDIATELY BEFORE THE SPAN
119480* START AND IMMEDIATELY AFTER THE SPAN END MUST NOT BE OF THE
119490* SAME CLASS AS THE CANDIDATE (DIGIT OR WORD, SET BY THE CALLER
119495* THROUGH WS-BOUND-CLASS-SW).
119498*---------------------------------------------------------------*
119900 9700-CHECK-SPAN-BOUNDARY.
120000*---------------------------------------------------------------*
120100     MOVE 'Y' TO WS-BOUNDARY-OK-SW.
120200     IF WS-CAND-START > 1
120300         COMPUTE WS-TEST-POS = WS-CAND-START - 1
120400         PERFORM 9705-TEST-CHAR-IN-CLASS
120500         IF WS-CLASS-HIT
120600             MOVE 'N' TO WS-BOUNDARY-OK-SW
120700         END-IF
120800     END-IF.
120900     IF WS-BOUNDARY-OK-SW = 'Y' AND WS-CAND-END < 200
121000         COMPUTE WS-TEST-POS = WS-CAND-END + 1
121100         PERFORM 9705-TEST-CHAR-IN-CLASS
121200         IF WS-CLASS-HIT
121300             MOVE 'N' TO WS-BOUNDARY-OK-SW
121400         END-IF
121500     END-IF.
121600*---------------------------------------------------------------*
121700 9705-TEST-CHAR-IN-CLASS.
121800*---------------------------------------------------------------*
121900     MOVE 'N' TO WS-CLASS-HIT-SW.
122000     EVALUATE TRUE
122100         WHEN WS-BOUND-CLASS-DIGIT
122200             IF DOC-CHAR (WS-TEST-POS) IS WS-DIGIT-CLASS
122300                 MOVE 'Y' TO WS-CLASS-HIT-SW
122400             END-IF
122500         WHEN WS-BOUND-CLASS-WORD
122600             IF DOC-CHAR (WS-TEST-POS) IS WS-DIGIT-CLASS OR
122700                DOC-CHAR (WS-TEST-POS) IS WS-UPPER-CLASS OR
122800                DOC-CHAR (WS-TEST-POS) IS WS-LOWER-CLASS
122900                 MOVE 'Y' TO WS-CLASS-HIT-SW
123000             END-IF
123100     END-EVALUATE.
123200*---------------------------------------------------------------*
123300* VALIDATOR DISPATCH, SCORING AND THRESHOLD TEST - EVERY RAW
123400* CANDIDATE FROM A DETECTOR PARAGRAPH COMES THROUGH HERE.
123500*---------------------------------------------------------------*
123600 2690-ADD-CANDIDATE-IF-SURVIVES.
123700*---------------------------------------------------------------*
123800     MOVE 'Y' TO WS-CAND-VALID-SW.
123900     EVALUATE WS-CAND-ENTITY
124000         WHEN WS-ENT-AADHAAR
124100             PERFORM 2205-EXTRACT-AADHAAR-DIGITS
124200             PERFORM 2210-VERHOEFF-CHECK-AADHAAR
124300         WHEN WS-ENT-BANK-ACCT
124400             PERFORM 2220-VALIDATE-BANK-ACCT
124500         WHEN WS-ENT-PHONE
124600             PERFORM 2230-VALIDATE-PHONE-NUMBER
124700     END-EVALUATE.
124800     IF CANDIDATE-VALID
124900         PERFORM 2300-SCORE-AND-THRESHOLD
125000     END-IF.
125100*---------------------------------------------------------------*
125200* STRIP THE SPACES OUT OF A (POSSIBLY GROUPED) AADHAAR VALUE SO
125300* THE VERHOEFF CHECK ALWAYS SEES TWELVE PLAIN DIGITS.
125400*---------------------------------------------------------------*
125500 2205-EXTRACT-AADHAAR-DIGITS.
125600*---------------------------------------------------------------*
125700     MOVE 0 TO WS-AADHAAR-DIGIT-COUNT.
125800     MOVE 1 TO WS-SEARCH-POS.
125900     PERFORM 2206-COPY-ONE-AADHAAR-CHAR
126000         VARYING WS-SEARCH-POS FROM 1 BY 1
126100         UNTIL WS-SEARCH-POS > 14
126200            OR WS-AADHAAR-DIGIT-COUNT = 12.
126300*---------------------------------------------------------------*
126400 2206-COPY-ONE-AADHAAR-CHAR.
126500*---------------------------------------------------------------*
126600     IF WS-CAND-CHAR (WS-SEARCH-POS) IS WS-DIGIT-CLASS
126700         ADD 1 TO WS-AADHAAR-DIGIT-COUNT
126800         MOVE WS-CAND-CHAR (WS-SEARCH-POS) TO
126900             WS-AADHAAR-DIGIT (WS-AADHAAR-DIGIT-COUNT)
127000     END-IF.
127100*---------------------------------------------------------------*
127200* VALIDATOR - VERHOEFF CHECKSUM.  DIGITS PROCESSED RIGHT TO
127300* LEFT; CANDIDATE IS VALID WHEN THE RUNNING CHECK DIGIT IS 0.
127400*---------------------------------------------------------------*
127500 2210-VERHOEFF-CHECK-AADHAAR.
127600*---------------------------------------------------------------*
127700     MOVE 0 TO WS-VRH-C.
127800     MOVE 1 TO WS-VRH-K.
127900     PERFORM 2211-VERHOEFF-ONE-DIGIT
128000         UNTIL WS-VRH-K > 12.
128100     IF WS-VRH-C = 0
128200         MOVE 'Y' TO WS-CAND-VALID-SW
128300     ELSE
128400         MOVE 'N' TO WS-CAND-VALID-SW
128500     END-IF.
128600*---------------------------------------------------------------*
128700 2211-VERHOEFF-ONE-DIGIT.
128800*---------------------------------------------------------------*
128900     COMPUTE WS-VRH-I = WS-VRH-K - 1.
129000     COMPUTE WS-VRH-POS = 13 - WS-VRH-K.
129100     MOVE WS-AADHAAR-DIGIT (WS-VRH-POS) TO WS-VRH-DIGIT.
129200     DIVIDE WS-VRH-I BY 8 GIVING WS-VRH-DUMMY
129300         REMAINDER WS-VRH-IMOD8.
129400     MOVE VP-COL (WS-VRH-IMOD8 + 1, WS-VRH-DIGIT + 1)
129500         TO WS-VRH-P.
129600     MOVE VD-COL (WS-VRH-C + 1, WS-VRH-P + 1) TO WS-VRH-C.
129700     ADD 1 TO WS-VRH-K.
129800*---------------------------------------------------------------*
129900* VALIDATOR - BANK ACCOUNT KEEP RULES.  9-10 DIGITS ALREADY
130000* DROPPED BY THE DETECTOR'S RANGE TEST; THIS RE-CHECKS THE SAME
130100* RULE PLUS THE AADHAAR-SHAPE AND CONTEXT-KEYWORD EXCLUSIONS.
130200*---------------------------------------------------------------*
130300 2220-VALIDATE-BANK-ACCT.
130400*---------------------------------------------------------------*
130500     MOVE 'Y' TO WS-CAND-VALID-SW.
130600     COMPUTE WS-CAND-LEN = WS-CAND-END - WS-CAND-START + 1.
130700     IF WS-CAND-LEN < 11 OR WS-CAND-LEN > 18
130800         MOVE 'N' TO WS-CAND-VALID-SW
130900     END-IF.
131000     IF CANDIDATE-VALID AND WS-CAND-LEN = 10
131100         IF WS-CAND-VALUE (1:1) >= '6' AND
131200            WS-CAND-VALUE (1:1) <= '9'
131300             MOVE 'N' TO WS-CAND-VALID-SW
131400         END-IF
131500     END-IF.
131600     IF CANDIDATE-VALID AND WS-CAND-LEN = 12
131700         PERFORM 2221-TEST-AADHAAR-SHAPE
131800     END-IF.
131900     IF CANDIDATE-VALID AND WS-CAND-LEN <= 12
132000         PERFORM 2225-CHECK-BANK-CONTEXT-KEYWORD
132100         IF NOT WS-KEYWORD-WAS-FOUND
132200             MOVE 'N' TO WS-CAND-VALID-SW
132300         END-IF
132400     END-IF.
132500*---------------------------------------------------------------*
132600 2221-TEST-AADHAAR-SHAPE.
132700*---------------------------------------------------------------*
132800     IF WS-CAND-VALUE (1:1) >= '2' AND WS-CAND-VALUE (1:1) <= '9'
132900         PERFORM 2205-EXTRACT-AADHAAR-DIGITS
133000         PERFORM 2210-VERHOEFF-CHECK-AADHAAR
133100         IF CANDIDATE-VALID
133200             MOVE 'N' TO WS-CAND-VALID-SW
133300         ELSE
133400             MOVE 'Y' TO WS-CAND-VALID-SW
133500         END-IF
133600     END-IF.
133700*---------------------------------------------------------------*
133800 2225-CHECK-BANK-CONTEXT-KEYWORD.
133900*---------------------------------------------------------------*
134000     MOVE 64 TO WS-WINDOW-LO.
134100     PERFORM 9610-BUILD-CONTEXT-WINDOW.
134200     MOVE 'N' TO WS-KEYWORD-FOUND-SW.
134300     MOVE 7  TO WS-KEYWORD-LEN.
134400     MOVE 'account' TO WS-KEYWORD-TEXT.
134500     PERFORM 9600-FIND-KEYWORD-IN-WINDOW.
134600     IF NOT WS-KEYWORD-WAS-FOUND
134700         MOVE 4 TO WS-KEYWORD-LEN
134800         MOVE 'acct' TO WS-KEYWORD-TEXT
134900         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
135000     END-IF.
135100     IF NOT WS-KEYWORD-WAS-FOUND
135200         MOVE 3 TO WS-KEYWORD-LEN
135300         MOVE 'a/c' TO WS-KEYWORD-TEXT
135400         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
135500     END-IF.
135600     IF NOT WS-KEYWORD-WAS-FOUND
135700         MOVE 4 TO WS-KEYWORD-LEN
135800         MOVE 'ifsc' TO WS-KEYWORD-TEXT
135900         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
136000     END-IF.
136100     IF NOT WS-KEYWORD-WAS-FOUND
136200         MOVE 4 TO WS-KEYWORD-LEN
136300         MOVE 'bank' TO WS-KEYWORD-TEXT
136400         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
136500     END-IF.
136600     IF NOT WS-KEYWORD-WAS-FOUND
136700         MOVE 12 TO WS-KEYWORD-LEN
136800         MOVE 'beneficiary' TO WS-KEYWORD-TEXT
136900         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
137000     END-IF.
137100     IF NOT WS-KEYWORD-WAS-FOUND
137200         MOVE 4 TO WS-KEYWORD-LEN
137300         MOVE 'iban' TO WS-KEYWORD-TEXT
137400         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
137500     END-IF.
137600*---------------------------------------------------------------*
137700* VALIDATOR - PHONE NUMBER.  A WITH-PREFIX CANDIDATE STARTS WITH
137710* THE LITERAL '+' SIGN ITSELF (SEE 2172), SO THE '91' COUNTRY
137720* CODE SITS AT POSITIONS 2-3, NOT 1-2 - CR-172 FIX, THIS CHECK
137730* WAS COMPARING '+9' TO '91' AND COULD NEVER BE TRUE.
137740* 2172 ALSO ALLOWS AN OPTIONAL '-' OR SPACE SEPARATOR AFTER THE
137750* COUNTRY CODE, SO THE FIRST MOBILE DIGIT IS NOT ALWAYS AT A
137760* FIXED OFFSET - IT IS ALWAYS THE TENTH-FROM-LAST CHARACTER OF
137770* THE CANDIDATE, SINCE 2174 ALWAYS VALIDATES EXACTLY TEN
137780* TRAILING DIGITS - CR-175 FIX, THE OLD FIXED OFFSET (4:1) READ
137790* THE SEPARATOR ITSELF ON A SEPARATED NUMBER AND WRONGLY
137795* REJECTED IT.
137800* IF THE DIGITS-ONLY FORM STARTS '91' AND RUNS 12+ CHARACTERS,
137850* THE LAST TEN DIGITS MUST START 6-9.
137900*---------------------------------------------------------------*
138000 2230-VALIDATE-PHONE-NUMBER.
138100*---------------------------------------------------------------*
138200     MOVE 'Y' TO WS-CAND-VALID-SW.
138300     COMPUTE WS-CAND-LEN = WS-CAND-END - WS-CAND-START + 1.
138400     IF WS-CAND-LEN >= 12
138500         IF WS-CAND-VALUE (2:2) = '91'
138600             IF WS-CAND-VALUE (WS-CAND-LEN - 9:1) < '6' OR
138700                WS-CAND-VALUE (WS-CAND-LEN - 9:1) > '9'
138800                 MOVE 'N' TO WS-CAND-VALID-SW
138900             END-IF
139000         END-IF
139100     END-IF.
139200*---------------------------------------------------------------*
139300* POSTPROCESSOR - BASE SCORE, CONTEXT BONUS (CAPPED AT .99) AND
139400* THE RESOLVED-RULE-TABLE THRESHOLD/ENABLED TEST.
139500*---------------------------------------------------------------*
139600 2300-SCORE-AND-THRESHOLD.
139700*---------------------------------------------------------------*
139800     PERFORM 9690-FIND-ENTITY-INDEX.
139900     IF WS-ENTITY-INDEX > 0
140000         MOVE ENT-BASE-SCORE (WS-ENTITY-INDEX) TO WS-CAND-SCORE
140100         PERFORM 2620-APPLY-CONTEXT-BONUS
140200         IF RUL-IS-ENABLED (WS-ENTITY-INDEX)
140300             IF WS-CAND-SCORE >= RUL-THRESHOLD (WS-ENTITY-INDEX)
140400                 ADD 1 TO LINE-CANDIDATE-SIZE
140500                 SET LC-IDX TO LINE-CANDIDATE-SIZE
140600                 MOVE WS-CAND-ENTITY TO LC-ENTITY (LC-IDX)
140700                 MOVE ENT-CATEGORY (WS-ENTITY-INDEX)
140800                     TO LC-CATEGORY (LC-IDX)
140900                 MOVE WS-CAND-START  TO LC-START  (LC-IDX)
141000                 MOVE WS-CAND-END    TO LC-END    (LC-IDX)
141100                 MOVE WS-CAND-VALUE  TO LC-VALUE  (LC-IDX)
141200                 MOVE WS-CAND-SCORE  TO LC-SCORE  (LC-IDX)
141300                 MOVE ENT-PRIORITY (WS-ENTITY-INDEX)
141400                     TO LC-PRIORITY (LC-IDX)
141500                 SET LC-KEEP (LC-IDX) TO TRUE
141600             END-IF
141700         END-IF
141800     END-IF.
141900*---------------------------------------------------------------*
142000 9690-FIND-ENTITY-INDEX.
142100*---------------------------------------------------------------*
142200     MOVE 0 TO WS-ENTITY-INDEX.
142300     SET ENT-IDX TO 1.
142400     SEARCH ENTITY-MASTER-ENTRY
142500         AT END
142600             CONTINUE
142700         WHEN ENT-CODE (ENT-IDX) = WS-CAND-ENTITY
142800             SET WS-ENTITY-INDEX TO ENT-IDX
142900     END-SEARCH.
143000*---------------------------------------------------------------*
143100* CLASSIFIER - CONTEXT BONUS.  A 50-CHARACTER WINDOW EITHER SIDE
143200* OF THE MATCH CARRYING A SENSITIVE-CONTEXT KEYWORD ADDS .05 TO
143300* THE SCORE, CAPPED AT .99.
143400*---------------------------------------------------------------*
143500 2620-APPLY-CONTEXT-BONUS.                                         TKT-519
143600*---------------------------------------------------------------*
143700     MOVE 50 TO WS-WINDOW-LO.
143800     PERFORM 9610-BUILD-CONTEXT-WINDOW.
143900     MOVE 'N' TO WS-KEYWORD-FOUND-SW.
144000     MOVE 5 TO WS-KEYWORD-LEN.
144100     MOVE 'caste' TO WS-KEYWORD-TEXT.
144200     PERFORM 9600-FIND-KEYWORD-IN-WINDOW.
144300     IF NOT WS-KEYWORD-WAS-FOUND
144400         MOVE 8 TO WS-KEYWORD-LEN
144500         MOVE 'religion' TO WS-KEYWORD-TEXT
144600         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
144700     END-IF.
144800     IF NOT WS-KEYWORD-WAS-FOUND
144900         MOVE 6 TO WS-KEYWORD-LEN
145000         MOVE 'health' TO WS-KEYWORD-TEXT
145100         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
145200     END-IF.
145300     IF NOT WS-KEYWORD-WAS-FOUND
145400         MOVE 7 TO WS-KEYWORD-LEN
145500         MOVE 'medical' TO WS-KEYWORD-TEXT
145600         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
145700     END-IF.
145800     IF NOT WS-KEYWORD-WAS-FOUND
145900         MOVE 9 TO WS-KEYWORD-LEN
146000         MOVE 'biometric' TO WS-KEYWORD-TEXT
146100         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
146200     END-IF.
146300     IF NOT WS-KEYWORD-WAS-FOUND
146400         MOVE 6 TO WS-KEYWORD-LEN
146500         MOVE 'sexual' TO WS-KEYWORD-TEXT
146600         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
146700     END-IF.
146800     IF NOT WS-KEYWORD-WAS-FOUND
146900         MOVE 5 TO WS-KEYWORD-LEN
147000         MOVE 'minor' TO WS-KEYWORD-TEXT
147100         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
147200     END-IF.
147300     IF NOT WS-KEYWORD-WAS-FOUND
147400         MOVE 5 TO WS-KEYWORD-LEN
147500         MOVE 'child' TO WS-KEYWORD-TEXT
147600         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
147700     END-IF.
147800     IF NOT WS-KEYWORD-WAS-FOUND
147900         MOVE 3 TO WS-KEYWORD-LEN
148000         MOVE 'dob' TO WS-KEYWORD-TEXT
148100         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
148200     END-IF.
148300     IF NOT WS-KEYWORD-WAS-FOUND
148400         MOVE 13 TO WS-KEYWORD-LEN
148500         MOVE 'date of birth' TO WS-KEYWORD-TEXT
148600         PERFORM 9600-FIND-KEYWORD-IN-WINDOW
148700     END-IF.
148800     IF WS-KEYWORD-WAS-FOUND
148900         COMPUTE WS-CAND-SCORE ROUNDED = WS-CAND-SCORE + 0.05
149000         IF WS-CAND-SCORE > 0.99
149100             MOVE 0.99 TO WS-CAND-SCORE
149200         END-IF
149300     END-IF.
149400*---------------------------------------------------------------*
149500* BUILD A LOWER-CASED CONTEXT WINDOW AROUND THE CURRENT
149600* CANDIDATE, RADIUS GIVEN IN WS-WINDOW-LO BY THE CALLER.
149700*---------------------------------------------------------------*
149800 9610-BUILD-CONTEXT-WINDOW.
149900*---------------------------------------------------------------*
150000     COMPUTE WS-WINDOW-HI = WS-CAND-END + WS-WINDOW-LO.
150100     IF WS-WINDOW-HI > 200
150200         MOVE 200 TO WS-WINDOW-HI
150300     END-IF.
150400     IF WS-CAND-START > WS-WINDOW-LO
150500         COMPUTE WS-WINDOW-LO = WS-CAND-START - WS-WINDOW-LO
150600     ELSE
150700         MOVE 1 TO WS-WINDOW-LO
150800     END-IF.
150900     COMPUTE WS-WINDOW-LEN = WS-WINDOW-HI - WS-WINDOW-LO + 1.
151000     IF WS-WINDOW-LEN > 150
151100         MOVE 150 TO WS-WINDOW-LEN
151200     END-IF.
151300     MOVE SPACE TO WS-WINDOW-TEXT.
151400     MOVE DOC-IN-TEXT (WS-WINDOW-LO:WS-WINDOW-LEN)
151500         TO WS-WINDOW-TEXT (1:WS-WINDOW-LEN).
151600     INSPECT WS-WINDOW-TEXT
151700         CONVERTING WS-CASE-CONVERT-FROM TO WS-CASE-CONVERT-TO.
151800*---------------------------------------------------------------*
151900* SUBSTRING SEARCH - IS WS-KEYWORD-TEXT PRESENT IN THE WINDOW.
152000*---------------------------------------------------------------*
152100 9600-FIND-KEYWORD-IN-WINDOW.
152200*---------------------------------------------------------------*
152300     MOVE 'N' TO WS-KEYWORD-FOUND-SW.
152400     IF WS-WINDOW-LEN >= WS-KEYWORD-LEN
152500         MOVE 1 TO WS-SEARCH-POS
152600         PERFORM 9601-TEST-ONE-WINDOW-POSITION
152700             UNTIL WS-SEARCH-POS >
152800                   WS-WINDOW-LEN - WS-KEYWORD-LEN + 1
152900                OR WS-KEYWORD-WAS-FOUND
153000     END-IF.
153100*---------------------------------------------------------------*
153200 9601-TEST-ONE-WINDOW-POSITION.
153300*---------------------------------------------------------------*
153400     IF WS-WINDOW-TEXT (WS-SEARCH-POS:WS-KEYWORD-LEN) =
153500        WS-KEYWORD-TEXT (1:WS-KEYWORD-LEN)
153600         MOVE 'Y' TO WS-KEYWORD-FOUND-SW
153700     END-IF.
153800     ADD 1 TO WS-SEARCH-POS.
153900*---------------------------------------------------------------*
154000* POSTPROCESSOR - SAME-SPAN CONFLICT RESOLUTION.  WHEN TWO
154100* SURVIVING CANDIDATES OVERLAP THE SAME CHARACTER SPAN, THE ONE
154200* WITH THE LOWER PRIORITY NUMBER (STRONGER ENTITY) IS KEPT.
154300*---------------------------------------------------------------*
154400 2400-RESOLVE-SPAN-CONFLICTS.                                       CR-160
154500*---------------------------------------------------------------*
154600     SET LC-IDX TO 1.
154700     PERFORM 2410-COMPARE-ONE-CANDIDATE
154800         UNTIL LC-IDX > LINE-CANDIDATE-SIZE.
154900*---------------------------------------------------------------*
155000 2410-COMPARE-ONE-CANDIDATE.
155100*---------------------------------------------------------------*
155200     IF LC-KEEP (LC-IDX)
155300         SET LC-IDX2 TO LC-IDX
155400         ADD 1 TO LC-IDX2
155500         PERFORM 2420-COMPARE-ONE-PAIR
155600             UNTIL LC-IDX2 > LINE-CANDIDATE-SIZE
155700     END-IF.
155800     SET LC-IDX UP BY 1.
155900*---------------------------------------------------------------*
156000 2420-COMPARE-ONE-PAIR.
156100*---------------------------------------------------------------*
156200     IF LC-KEEP (LC-IDX2)
156300         IF LC-START (LC-IDX) <= LC-END (LC-IDX2) AND
156400            LC-END (LC-IDX) >= LC-START (LC-IDX2)
156450             IF LC-PRIORITY (LC-IDX) < LC-PRIORITY (LC-IDX2)
156500                 MOVE 'N' TO LC-KEEP-SW (LC-IDX2)
156520             ELSE
156540                 IF LC-PRIORITY (LC-IDX) > LC-PRIORITY (LC-IDX2)
156560                     MOVE 'N' TO LC-KEEP-SW (LC-IDX)
156580                 ELSE
156600*                  EQUAL PRIORITY - SAME-ENTITY OVERLAP, SUCH AS
156610*                  THE TWO PHONE-NUMBER DETECTOR PATHS.  KEEP THE
156620*                  HIGHER SCORE PER SPEC'S TIE RULE.               CR-171
156640                     IF LC-SCORE (LC-IDX) >= LC-SCORE (LC-IDX2)
156660                         MOVE 'N' TO LC-KEEP-SW (LC-IDX2)
156680                     ELSE
156700                         MOVE 'N' TO LC-KEEP-SW (LC-IDX)
156800                     END-IF
156900                 END-IF
157000             END-IF
157100         END-IF
157150     END-IF.
157200     SET LC-IDX2 UP BY 1.
157300*---------------------------------------------------------------*
157400* POSTPROCESSOR - DEDUPLICATE IDENTICAL (ENTITY,START,END,VALUE)
157500* SURVIVORS - A SAFETY NET, THE DETECTORS THEMSELVES SHOULD NOT
157600* PRODUCE EXACT DUPLICATES.
157700*---------------------------------------------------------------*
157800 2500-DEDUPLICATE-LINE.                                            TKT-501
157900*---------------------------------------------------------------*
158000     SET LC-IDX TO 1.
158100     PERFORM 2510-DEDUP-ONE-CANDIDATE
158200         UNTIL LC-IDX > LINE-CANDIDATE-SIZE.
158300*---------------------------------------------------------------*
158400 2510-DEDUP-ONE-CANDIDATE.
158500*---------------------------------------------------------------*
158600     IF LC-KEEP (LC-IDX)
158700         SET LC-IDX2 TO LC-IDX
158800         ADD 1 TO LC-IDX2
158900         PERFORM 2520-DEDUP-ONE-PAIR
159000             UNTIL LC-IDX2 > LINE-CANDIDATE-SIZE
159100     END-IF.
159200     SET LC-IDX UP BY 1.
159300*---------------------------------------------------------------*
159400 2520-DEDUP-ONE-PAIR.
159500*---------------------------------------------------------------*
159600     IF LC-KEEP (LC-IDX2)
159700         IF LC-ENTITY (LC-IDX) = LC-ENTITY (LC-IDX2) AND
159800            LC-START  (LC-IDX) = LC-START  (LC-IDX2) AND
159900            LC-END    (LC-IDX) = LC-END    (LC-IDX2) AND
160000            LC-VALUE  (LC-IDX) = LC-VALUE  (LC-IDX2)
160100             MOVE 'N' TO LC-KEEP-SW (LC-IDX2)
160200         END-IF
160300     END-IF.
160400     SET LC-IDX2 UP BY 1.
160420*---------------------------------------------------------------*
160440* POSTPROCESSOR - ORDER THE SURVIVORS BY START COLUMN, THEN END
160450* COLUMN, THEN DESCENDING SCORE, SO THE REPORT WRITES FINDINGS IN
160460* THE SEQUENCE THE SPEC CALLS FOR REGARDLESS OF WHICH DETECTOR
160470* FOUND THEM FIRST.  SELECTION SORT BY SWAP, SAME STYLE AS THE
160480* COMPARE/DEDUP PASSES ABOVE.                                     CR-176
160490*---------------------------------------------------------------*
160500 2550-SORT-LINE-CANDIDATES.
160510*---------------------------------------------------------------*
160520     IF LINE-CANDIDATE-SIZE > 1
160530         SET LC-IDX TO 1
160540         PERFORM 2551-SORT-OUTER-PASS
160550             UNTIL LC-IDX >= LINE-CANDIDATE-SIZE
160560     END-IF.
160570*---------------------------------------------------------------*
160580 2551-SORT-OUTER-PASS.
160590*---------------------------------------------------------------*
160600     SET LC-IDX2 TO LC-IDX.
160610     SET LC-IDX2 UP BY 1.
160620     PERFORM 2552-SORT-COMPARE-PAIR
160630         UNTIL LC-IDX2 > LINE-CANDIDATE-SIZE.
160640     SET LC-IDX UP BY 1.
160650*---------------------------------------------------------------*
160660 2552-SORT-COMPARE-PAIR.
160670*---------------------------------------------------------------*
160680     IF LC-START (LC-IDX2) < LC-START (LC-IDX)
160690        OR (LC-START (LC-IDX2) = LC-START (LC-IDX) AND
160700            LC-END   (LC-IDX2) < LC-END   (LC-IDX))
160710        OR (LC-START (LC-IDX2) = LC-START (LC-IDX) AND
160720            LC-END   (LC-IDX2) = LC-END   (LC-IDX)   AND
160730            LC-SCORE (LC-IDX2) > LC-SCORE (LC-IDX))
160740         MOVE LINE-CANDIDATE-ENTRY (LC-IDX)  TO WS-SORT-SWAP-ENTRY
160750         MOVE LINE-CANDIDATE-ENTRY (LC-IDX2) TO
160760             LINE-CANDIDATE-ENTRY (LC-IDX)
160770         MOVE WS-SORT-SWAP-ENTRY TO LINE-CANDIDATE-ENTRY (LC-IDX2)
160780     END-IF.
160790     SET LC-IDX2 UP BY 1.
160800*---------------------------------------------------------------*
160810* CLASSIFIER - WRITE ONE FINDING PER SURVIVING CANDIDATE, THEN
160820* ROLL IT INTO THE CATALOG ENTRY'S AND THE RUN'S TOTALS.
160830*---------------------------------------------------------------*
160900 2600-CLASSIFY-AND-WRITE-FINDINGS.
161000*---------------------------------------------------------------*
161100     SET LC-IDX TO 1.
161200     PERFORM 2601-WRITE-ONE-FINDING
161300         UNTIL LC-IDX > LINE-CANDIDATE-SIZE.
161400*---------------------------------------------------------------*
161500 2601-WRITE-ONE-FINDING.
161600*---------------------------------------------------------------*
161700     IF LC-KEEP (LC-IDX)
161800         MOVE WS-CURRENT-FILE-ID TO FND-FILE-ID
161900         MOVE DOC-IN-LINE-NO TO FND-LINE-NO
162000         MOVE LC-ENTITY (LC-IDX) TO FND-ENTITY
162100         MOVE LC-CATEGORY (LC-IDX) TO FND-CATEGORY
162200         MOVE LC-VALUE (LC-IDX) TO FND-VALUE
162300         MOVE LC-START (LC-IDX) TO FND-START
162400         MOVE LC-END (LC-IDX) TO FND-END
162500         MOVE LC-SCORE (LC-IDX) TO FND-SCORE
162600         MOVE CAT-MASKED-NAME (WS-CURRENT-CAT-IDX)
162700             TO FND-MASKED-PATH
162800         WRITE FINDING-RECORD
162900         ADD 1 TO WS-FINDINGS-TOTAL
163000         ADD 1 TO CAT-FINDINGS-TOTAL (WS-CURRENT-CAT-IDX)
163100         PERFORM 2630-ACCUMULATE-CATEGORY-TOTAL
163200         PERFORM 2640-ACCUMULATE-ENTITY-TOTAL
163300     END-IF.
163400     SET LC-IDX UP BY 1.
163500*---------------------------------------------------------------*
163600 2630-ACCUMULATE-CATEGORY-TOTAL.                                    CR-098
163700*---------------------------------------------------------------*
163800     IF FND-CATEGORY = 'SENSITIVE_PERSONAL'
163900         ADD 1 TO WS-SENSITIVE-TOTAL
164000         ADD 1 TO CAT-SENSITIVE-COUNT (WS-CURRENT-CAT-IDX)
164100     ELSE
164200         ADD 1 TO WS-PERSONAL-TOTAL
164300         ADD 1 TO CAT-PERSONAL-COUNT (WS-CURRENT-CAT-IDX)
164400     END-IF.
164500*---------------------------------------------------------------*
164600 2640-ACCUMULATE-ENTITY-TOTAL.
164700*---------------------------------------------------------------*
164800     PERFORM 9690-FIND-ENTITY-INDEX.
164900     IF WS-ENTITY-INDEX > 0
165000         SET ETOT-IDX TO WS-ENTITY-INDEX
165100         ADD 1 TO ENTOT-COUNT (ETOT-IDX)
165200     END-IF.
165300*---------------------------------------------------------------*
165400* REPORT-BUILDER - CONTROL BREAK.  FIRES WHEN THE DOCUMENT-FILE
165500* KEY CHANGES (AND ONCE MORE AT EOF, SEE 3700) PRINTING ONE LINE
165600* FOR THE FILE JUST FINISHED.
165700*---------------------------------------------------------------*
165800 3000-FILE-CONTROL-BREAK.
165900*---------------------------------------------------------------*
166000     IF WS-CURRENT-CAT-IDX > 0
166100         PERFORM 3100-PRINT-ONE-CATALOG-ENTRY
166200     END-IF.
166300*---------------------------------------------------------------*
166400 3100-PRINT-ONE-CATALOG-ENTRY.
166500*---------------------------------------------------------------*
166600     SET CAT-ALREADY-PRINTED (WS-CURRENT-CAT-IDX) TO TRUE.
166700     IF CAT-IS-ELIGIBLE (WS-CURRENT-CAT-IDX)
166800         PERFORM 3110-BUILD-DETAIL-LINE
166900         MOVE DETAIL-LINE-1 TO NEXT-REPORT-LINE
167000     ELSE
167100         PERFORM 3120-BUILD-SKIP-LINE
167200         MOVE SKIP-LINE-1 TO NEXT-REPORT-LINE
167300     END-IF.
167400     PERFORM 9000-PRINT-REPORT-LINE.
167500*---------------------------------------------------------------*
167600 3110-BUILD-DETAIL-LINE.
167700*---------------------------------------------------------------*
167800     MOVE CAT-FILE-ID (WS-CURRENT-CAT-IDX)      TO DL-FILE-ID.
167900     MOVE CAT-MASKED-NAME (WS-CURRENT-CAT-IDX)  TO DL-FILE-NAME.
168000     MOVE 'SCANNED'                             TO DL-STATUS.
168100     MOVE CAT-LINES-SCANNED (WS-CURRENT-CAT-IDX) TO DL-LINES.
168200     MOVE CAT-FINDINGS-TOTAL (WS-CURRENT-CAT-IDX)
168300         TO DL-FINDINGS.
168400     MOVE CAT-SENSITIVE-COUNT (WS-CURRENT-CAT-IDX)
168500         TO DL-SENSITIVE.
168600     MOVE CAT-PERSONAL-COUNT (WS-CURRENT-CAT-IDX)
168700         TO DL-PERSONAL.
168800*---------------------------------------------------------------*
168900 3120-BUILD-SKIP-LINE.
169000*---------------------------------------------------------------*
169100     MOVE CAT-FILE-ID (WS-CURRENT-CAT-IDX)      TO SL-FILE-ID.
169200     MOVE CAT-MASKED-NAME (WS-CURRENT-CAT-IDX)  TO SL-FILE-NAME.
169300     MOVE CAT-SKIP-REASON (WS-CURRENT-CAT-IDX)  TO SL-REASON.
169400*---------------------------------------------------------------*
169500* LAST FILE IN THE RUN NEVER SEES A KEY CHANGE TO TRIGGER THE
169600* BREAK ABOVE - CLOSE IT OUT HERE.
169700*---------------------------------------------------------------*
169800 3700-FINAL-CONTROL-BREAK.
169900*---------------------------------------------------------------*
170000     IF NOT FIRST-LINE-OF-RUN
170100         PERFORM 3000-FILE-CONTROL-BREAK
170200     END-IF.
170300*---------------------------------------------------------------*
170400* ANY CATALOG ENTRY WITH NO DOCUMENT-FILE LINES AT ALL (TYPICALLY
170500* A SKIPPED FILE) NEVER DROVE A CONTROL BREAK - SWEEP THE WHOLE
170600* CATALOG AND PRINT WHAT IS LEFT.
170700*---------------------------------------------------------------*
170800 3800-PRINT-UNLISTED-CATALOG-ENTRIES.
170900*---------------------------------------------------------------*
171000     SET CAT-IDX TO 1.
171100     PERFORM 3810-PRINT-IF-NOT-PRINTED
171200         UNTIL CAT-IDX > CATALOG-TABLE-SIZE.
171300*---------------------------------------------------------------*
171400 3810-PRINT-IF-NOT-PRINTED.
171500*---------------------------------------------------------------*
171600     IF NOT CAT-ALREADY-PRINTED (CAT-IDX)
171700         SET WS-CURRENT-CAT-IDX TO CAT-IDX
171800         PERFORM 3100-PRINT-ONE-CATALOG-ENTRY
171900     END-IF.
172000     SET CAT-IDX UP BY 1.
172100*---------------------------------------------------------------*
172200* REPORT-BUILDER - GRAND TOTALS, FOLLOWED BY ONE LINE PER ENTITY
172300* AND ONE LINE PER DPDP CATEGORY.
172400*---------------------------------------------------------------*
172500 3900-WRITE-GRAND-TOTALS.
172600*---------------------------------------------------------------*
172700     MOVE WS-FILES-READ           TO TL1-FILES-READ.
172800     MOVE WS-FILES-ELIGIBLE       TO TL1-FILES-ELIGIBLE.
172900     MOVE WS-FILES-SKIPPED        TO TL1-FILES-SKIPPED.
173000     MOVE TOTAL-LINE-1            TO NEXT-REPORT-LINE.
173100     PERFORM 9000-PRINT-REPORT-LINE.
173200     MOVE WS-LINES-SCANNED-TOTAL  TO TL2-LINES.
173300     MOVE WS-FINDINGS-TOTAL       TO TL2-FINDINGS.
173400     MOVE TOTAL-LINE-2            TO NEXT-REPORT-LINE.
173500     PERFORM 9000-PRINT-REPORT-LINE.
173600     MOVE WS-SENSITIVE-TOTAL      TO TL3-SENSITIVE.
173700     MOVE WS-PERSONAL-TOTAL       TO TL3-PERSONAL.
173800     MOVE TOTAL-LINE-3            TO NEXT-REPORT-LINE.
173900     PERFORM 9000-PRINT-REPORT-LINE.
174000     SET ETOT-IDX TO 1.
174100     PERFORM 3910-WRITE-ONE-ENTITY-TOTAL
174200         UNTIL ETOT-IDX > 8.
174300*---------------------------------------------------------------*
174400 3910-WRITE-ONE-ENTITY-TOTAL.
174500*---------------------------------------------------------------*
174600     SET ENT-IDX TO ETOT-IDX.
174700     MOVE ENT-CODE (ENT-IDX)       TO ETL-ENTITY.
174800     MOVE ENTOT-COUNT (ETOT-IDX)   TO ETL-COUNT.
174900     MOVE ENTITY-TOTAL-LINE        TO NEXT-REPORT-LINE.
175000     PERFORM 9000-PRINT-REPORT-LINE.
175100     SET ETOT-IDX UP BY 1.
175200*---------------------------------------------------------------*
175300* PRINT-FILE MECHANICS - WRITES ONE LINE TO THE REPORT AND FORCES
175400* A PAGE BREAK (NEW HEADING) WHEN LINE-COUNT EXCEEDS THE PAGE SIZE.
175500*---------------------------------------------------------------*
175600 9000-PRINT-REPORT-LINE.
175700*---------------------------------------------------------------*
175800     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
175900         PERFORM 9100-PRINT-HEADING-LINES
176000     END-IF.
176100     MOVE NEXT-REPORT-LINE        TO PRINT-LINE.
176200     PERFORM 9120-WRITE-PRINT-LINE.
176300*---------------------------------------------------------------*
176400 9100-PRINT-HEADING-LINES.
176500*---------------------------------------------------------------*
176600     MOVE PAGE-COUNT               TO HL1-PAGE-NUM.
176700     MOVE HEADING-LINE-1           TO PRINT-LINE.
176800     PERFORM 9110-WRITE-TOP-OF-PAGE.
176900     MOVE 2                        TO LINE-SPACEING.
177000     MOVE HEADING-LINE-2           TO PRINT-LINE.
177100     PERFORM 9120-WRITE-PRINT-LINE.
177200     MOVE 1                        TO LINE-SPACEING.
177300     MOVE HEADING-LINE-3           TO PRINT-LINE.
177400     PERFORM 9120-WRITE-PRINT-LINE.
177500     MOVE 1                        TO LINE-SPACEING.
177600     ADD 1                         TO PAGE-COUNT.
177700     MOVE 6                        TO LINE-COUNT.
177800*---------------------------------------------------------------*
177900 9110-WRITE-TOP-OF-PAGE.
178000*---------------------------------------------------------------*
178100     WRITE REPORT-PRINT-RECORD
178200         AFTER ADVANCING PAGE.
178300     MOVE SPACE                    TO PRINT-LINE.
178400*---------------------------------------------------------------*
178500 9120-WRITE-PRINT-LINE.
178600*---------------------------------------------------------------*
178700     WRITE REPORT-PRINT-RECORD
178800         AFTER ADVANCING LINE-SPACEING.
178900     ADD LINE-SPACEING             TO LINE-COUNT.
179000     MOVE 1                        TO LINE-SPACEING.
179100     MOVE SPACE                    TO PRINT-LINE.
179200*---------------------------------------------------------------*
179300 8000-CLOSE-ALL-FILES.
179400*---------------------------------------------------------------*
179500     CLOSE FILE-CATALOG-FILE
179600           DOCUMENT-FILE
179700           FINDING-FILE
179800           SUMMARY-REPORT-FILE.
179900*---------------------------------------------------------------*
179920* FATAL OPEN-ERROR EXIT - REACHED ONLY WHEN THE FINDING FILE OR
179940* THE SUMMARY REPORT FILE WOULD NOT OPEN IN 1000-INITIALIZATION.
179960* THE SCAN PASS AND BOTH CONTROL BREAKS ARE SKIPPED ENTIRELY -
179980* THERE IS NOWHERE TO PUT THEIR OUTPUT.
179990*---------------------------------------------------------------*
180000 9999-FATAL-OPEN-ERROR-EXIT.
180020*---------------------------------------------------------------*
180040     PERFORM 8000-CLOSE-ALL-FILES.
180060     GOBACK.
180080*---------------------------------------------------------------*
