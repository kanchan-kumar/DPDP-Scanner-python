000100*===============================================================*
000200* PROGRAM NAME:    PIIRULE
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 ED ACKERMAN     CREATED - CALLED BY PIISCAN TO RESOLVE
000900*                          THE ACTIVE RULE ENVIRONMENT BEFORE THE
001000*                          SCAN PASS BEGINS.  REQUEST DPDP-004.
001100* 04/02/21 ED ACKERMAN     ADDED PROD OVERRIDES (DPDP-004 REV 1).
001200* 06/18/21 ED ACKERMAN     UNKNOWN ENVIRONMENT NAME NOW FALLS
001300*                          BACK TO DEFAULT INSTEAD OF ABENDING.
001400*                                                          CR-114
001500* 09/02/21 ED ACKERMAN     ADDED OPTIONAL RULEFILE OVERRIDE PASS
001600*                          SO QA CAN TUNE THRESHOLDS WITHOUT A
001700*                          RECOMPILE.                     CR-142
001800* 02/02/22 ED ACKERMAN     Y2K CLEANUP - FOUR DIGIT YEAR IN THE
001900*                          DATE-WRITTEN LITERAL BELOW.
002000* 11/14/23 B PILLAI        DEV FLOOR CONFIRMED AT 0.30 AFTER THE
002100*                          FALSE-NEGATIVE REVIEW.            TKT-501
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    PIIRULE.
002500 AUTHOR.        ED ACKERMAN.
002600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN.  03/11/1991.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON RUL-TRACE-SW-ON
004000            OFF RUL-TRACE-SW-OFF.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT RULE-OVERRIDE-FILE ASSIGN TO RULDD
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS  IS WS-RULEFILE-STATUS.
004800*===============================================================*
004900 DATA DIVISION.
005000*---------------------------------------------------------------*
005100 FILE SECTION.
005200*---------------------------------------------------------------*
005300 FD  RULE-OVERRIDE-FILE
005400         RECORDING MODE IS F.
005500 01  RULE-OVERRIDE-RECORD.
005600     05  ROR-ENTITY              PIC X(16).
005700     05  ROR-THRESHOLD           PIC 9V99.
005800     05  ROR-ENABLED             PIC X(01).
005900*---------------------------------------------------------------*
006000* BLANK/COMMENT-CARD CHECK ON THE RULEFILE - QA SOMETIMES LEAVES
006100* A TITLE CARD ON TOP OF THE OVERRIDE DECK (CR-142).
006200*---------------------------------------------------------------*
006300 01  RULE-OVERRIDE-ALTERNATE-VIEW REDEFINES RULE-OVERRIDE-RECORD.
006400     05  ROR-CHAR                PIC X(01) OCCURS 20 TIMES.
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006750 77  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
006775     88  RULE-ENTRY-FOUND               VALUE 'Y'.
006800 01  WS-SWITCHES-MISC-FIELDS.
006900     05  WS-RULEFILE-STATUS      PIC X(02).
007000         88  RULEFILE-OK                VALUE '00'.
007100         88  RULEFILE-EOF                VALUE '10'.
007200         88  RULEFILE-NOT-PRESENT        VALUE '35' '41' '05'.
007300     05  WS-RULEFILE-STATUS-NUM  REDEFINES WS-RULEFILE-STATUS
007400                                 PIC 9(02).
007500     05  WS-RULEFILE-EOF-SW      PIC X(01) VALUE 'N'.
007600         88  RULEFILE-AT-EOF            VALUE 'Y'.
007700     05  WS-RULEFILE-OPEN-SW     PIC X(01) VALUE 'N'.
007800         88  RULEFILE-IS-OPEN           VALUE 'Y'.
008100     05  RUL-TRACE-SW-OFF        PIC X(01) VALUE 'N'.
008200         88  RUL-TRACE-SW-ON            VALUE 'Y'.
008250     05  FILLER                  PIC X(04).
008300*---------------------------------------------------------------*
008400 01  ERROR-DISPLAY-LINE.
008500     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
008600     05  DL-ERROR-REASON         PIC X(07) VALUE SPACE.
008700     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008800     05  DL-FILE-STATUS          PIC X(02).
008900     05  FILLER  PIC X(05) VALUE ' *** '.
009000 01  TRACE-DISPLAY-LINE REDEFINES ERROR-DISPLAY-LINE.
009100     05  TRACE-TEXT               PIC X(53).
009200*===============================================================*
009300 LINKAGE SECTION.
009400 COPY PIITAB.
009500*===============================================================*
009600 PROCEDURE DIVISION USING WS-RULE-ENVIRONMENT,
009700     RESOLVED-RULE-TABLE, WS-RESOLVED-ENV-NAME.
009800*---------------------------------------------------------------*
009900 0000-MAIN-ROUTINE.
010000*---------------------------------------------------------------*
010100     PERFORM 1000-BUILD-BASE-RULE-TABLE.
010150     PERFORM 1100-APPLY-ENVIRONMENT-OVERRIDES
010175         THRU 1105-DISPLAY-ENV-TRACE.
010300     PERFORM 1200-APPLY-RULEFILE-OVERRIDES.
010400     GOBACK.
010500*---------------------------------------------------------------*
010600* THE BASE RULE SET - THRESHOLDS AND ENABLED FLAGS BEFORE ANY
010700* ENVIRONMENT OR RULEFILE OVERRIDE IS CONSIDERED.  ENTRY ORDER
010800* MATCHES THE ENTITY MASTER TABLE BUILT BY PIISCAN 1300.
010900*---------------------------------------------------------------*
011000 1000-BUILD-BASE-RULE-TABLE.
011100*---------------------------------------------------------------*
011200     MOVE 'IN-AADHAAR'      TO RUL-ENTITY (1).
011300     MOVE 0.35               TO RUL-THRESHOLD (1).
011400     MOVE 'IN-PAN'           TO RUL-ENTITY (2).
011500     MOVE 0.35               TO RUL-THRESHOLD (2).
011600     MOVE 'IN-IFSC'          TO RUL-ENTITY (3).
011700     MOVE 0.35               TO RUL-THRESHOLD (3).
011800     MOVE 'IN-UPI-ID'        TO RUL-ENTITY (4).
011900     MOVE 0.35               TO RUL-THRESHOLD (4).
012000     MOVE 'IN-PASSPORT'      TO RUL-ENTITY (5).
012100     MOVE 0.35               TO RUL-THRESHOLD (5).
012200     MOVE 'IN-BANK-ACCT'     TO RUL-ENTITY (6).
012300     MOVE 0.45               TO RUL-THRESHOLD (6).
012400     MOVE 'EMAIL-ADDRESS'    TO RUL-ENTITY (7).
012500     MOVE 0.60               TO RUL-THRESHOLD (7).
012600     MOVE 'PHONE-NUMBER'     TO RUL-ENTITY (8).
012700     MOVE 0.55               TO RUL-THRESHOLD (8).
012800     MOVE 1 TO RULE-TABLE-INDEX.
012900     PERFORM 1010-ENABLE-ONE-ROW
013000         UNTIL RULE-TABLE-INDEX > 8.
013100*---------------------------------------------------------------*
013200 1010-ENABLE-ONE-ROW.
013300*---------------------------------------------------------------*
013400     MOVE 'Y' TO RUL-ENABLED (RULE-TABLE-INDEX).
013500     ADD 1 TO RULE-TABLE-INDEX.
013600*---------------------------------------------------------------*
013700* ENVIRONMENT OVERRIDES - DEFAULT / DEV / QA / PROD.  AN UNKNOWN
013800* NAME FALLS BACK TO DEFAULT (CR-114).  RESOLVED NAME IS ECHOED
013900* BACK TO PIISCAN FOR THE SUMMARY REPORT HEADER.
014000*---------------------------------------------------------------*
014100 1100-APPLY-ENVIRONMENT-OVERRIDES.                                  CR-114
014200*---------------------------------------------------------------*
014300     EVALUATE WS-RULE-ENVIRONMENT
014400         WHEN 'DEV'
014500             MOVE 'DEV'      TO WS-RESOLVED-ENV-NAME
014600             PERFORM 1110-LOWER-DEV-FLOOR
014700         WHEN 'QA'
014800             MOVE 'QA'       TO WS-RESOLVED-ENV-NAME
014900         WHEN 'PROD'
015000             MOVE 'PROD'     TO WS-RESOLVED-ENV-NAME
015100             PERFORM 1120-RAISE-PROD-THRESHOLDS
015200         WHEN 'DEFAULT'
015300             MOVE 'DEFAULT'  TO WS-RESOLVED-ENV-NAME
015400         WHEN OTHER
015500             MOVE 'DEFAULT'  TO WS-RESOLVED-ENV-NAME
015600     END-EVALUATE.
015620*---------------------------------------------------------------*
015640* FALL-THROUGH FROM 1100 - TRACE DISPLAY ONLY RUNS WHEN UPSI-0
015660* HAS THE TRACE SWITCH ON.  CALLER PERFORMS THE WHOLE RANGE
015680* 1100 THRU 1105 AS ONE ENVIRONMENT-RESOLUTION STEP (CR-114).
015690*---------------------------------------------------------------*
015700 1105-DISPLAY-ENV-TRACE.
015720*---------------------------------------------------------------*
015740     IF RUL-TRACE-SW-ON
015800         MOVE SPACE TO TRACE-TEXT
015900         STRING 'PIIRULE RESOLVED ENV IS ' DELIMITED BY SIZE
016000             WS-RESOLVED-ENV-NAME DELIMITED BY SIZE
016100             INTO TRACE-TEXT
016200         DISPLAY TRACE-DISPLAY-LINE
016300     END-IF.
016400*---------------------------------------------------------------*
016500 1110-LOWER-DEV-FLOOR.                                             TKT-501
016600*---------------------------------------------------------------*
016700*    ONLY THE FIVE ENTITIES THAT RIDE THE GLOBAL FLOOR MOVE -
016800*    BANK-ACCT, EMAIL AND PHONE KEEP THEIR OWN BASE THRESHOLDS.
016900     MOVE 0.30 TO RUL-THRESHOLD (1)
017000                  RUL-THRESHOLD (2)
017100                  RUL-THRESHOLD (3)
017200                  RUL-THRESHOLD (4)
017300                  RUL-THRESHOLD (5).
017400*---------------------------------------------------------------*
017500 1120-RAISE-PROD-THRESHOLDS.
017600*---------------------------------------------------------------*
017700     MOVE 0.50 TO RUL-THRESHOLD (6).
017800     MOVE 0.65 TO RUL-THRESHOLD (7).
017900     MOVE 0.60 TO RUL-THRESHOLD (8).
018000*---------------------------------------------------------------*
018100* RULEFILE IS OPTIONAL - IF IT IS NOT PRESENT AT RUN TIME WE
018200* QUIETLY KEEP THE TABLE AS BUILT ABOVE (SEE FILE STATUS TEST).
018300*---------------------------------------------------------------*
018400 1200-APPLY-RULEFILE-OVERRIDES.                                     CR-142
018500*---------------------------------------------------------------*
018600     OPEN INPUT RULE-OVERRIDE-FILE.
018700     IF RULEFILE-OK
018800         SET RULEFILE-IS-OPEN TO TRUE
018900         PERFORM 1210-READ-RULEFILE-RECORD
019000         PERFORM 1220-OVERRIDE-ONE-ENTRY
019100             UNTIL RULEFILE-AT-EOF
019200     ELSE
019300         IF NOT RULEFILE-NOT-PRESENT
019400             MOVE 'OPEN'          TO DL-ERROR-REASON
019500             MOVE WS-RULEFILE-STATUS TO DL-FILE-STATUS
019600             DISPLAY ERROR-DISPLAY-LINE
019650             GO TO 1290-RULEFILE-ABORT-EXIT
019700         END-IF
019800     END-IF.
019900     IF RULEFILE-IS-OPEN
020000         CLOSE RULE-OVERRIDE-FILE
020100     END-IF.
020200*---------------------------------------------------------------*
020300 1210-READ-RULEFILE-RECORD.
020400*---------------------------------------------------------------*
020500     READ RULE-OVERRIDE-FILE
020600         AT END
020700             SET RULEFILE-AT-EOF TO TRUE
020800     END-READ.
020900*---------------------------------------------------------------*
021000 1220-OVERRIDE-ONE-ENTRY.
021100*---------------------------------------------------------------*
021200     SET RULE-TABLE-INDEX TO 1.
021300     MOVE 'N' TO WS-MATCH-FOUND-SW.
021400     PERFORM 1221-TEST-ONE-RULE-ROW
021500         UNTIL RULE-TABLE-INDEX > 8
021600            OR RULE-ENTRY-FOUND.
021700     PERFORM 1210-READ-RULEFILE-RECORD.
021800*---------------------------------------------------------------*
021900 1221-TEST-ONE-RULE-ROW.
022000*---------------------------------------------------------------*
022100     IF RUL-ENTITY (RULE-TABLE-INDEX) = ROR-ENTITY
022200         MOVE ROR-THRESHOLD TO RUL-THRESHOLD (RULE-TABLE-INDEX)
022300         MOVE ROR-ENABLED   TO RUL-ENABLED   (RULE-TABLE-INDEX)
022400         SET RULE-ENTRY-FOUND TO TRUE
022500     ELSE
022600         ADD 1 TO RULE-TABLE-INDEX
022700     END-IF.
022800*---------------------------------------------------------------*
022820* ABORT EXIT - A GENUINE RULEFILE OPEN FAILURE (NOT JUST "FILE
022840* NOT PRESENT") ABANDONS THE OVERRIDE PASS HERE.  THE BASE AND
022860* ENVIRONMENT TABLE BUILT BY 1000/1100 IS STILL RETURNED TO
022880* PIISCAN - ONLY THE OPTIONAL QA TUNING STEP IS LOST.
022900*---------------------------------------------------------------*
022920 1290-RULEFILE-ABORT-EXIT.
022940*---------------------------------------------------------------*
022960     GOBACK.
022980*---------------------------------------------------------------*
