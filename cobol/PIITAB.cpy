000100*===============================================================*
000200* COPYBOOK:        PIITAB
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 ED ACKERMAN     BUILT FOR DPDP SCAN PROJECT - HOLDS
000900*                          THE ENTITY MASTER TABLE, THE RESOLVED
001000*                          RULE TABLE PASSED TO PIIRULE, AND THE
001100*                          FILE CATALOG ELIGIBILITY TABLE.
001200* 07/19/21 ED ACKERMAN     ADDED CAT-SENSITIVE-COUNT AND
001300*                          CAT-PERSONAL-COUNT FOR THE CONTROL
001400*                          BREAK TOTALS ON THE SUMMARY REPORT.
001500* 02/02/22 ED ACKERMAN     Y2K CLEANUP OF DATE FIELDS - SEE
001600*                          PIISCAN CHANGE LOG.
001700*===============================================================*
001800* ENTITY CODE CONSTANTS - INDEX ORDER MUST MATCH THE PRIORITY
001900* AND BASE SCORE LITERALS USED IN PIISCAN PARAGRAPH 2600 AND IN
002000* PIIRULE PARAGRAPH 1000.
002100*---------------------------------------------------------------*
002200 01  WS-ENTITY-CODE-CONSTANTS.
002300     05  WS-ENT-AADHAAR          PIC X(16) VALUE 'IN-AADHAAR'.
002400     05  WS-ENT-PAN              PIC X(16) VALUE 'IN-PAN'.
002500     05  WS-ENT-IFSC             PIC X(16) VALUE 'IN-IFSC'.
002600     05  WS-ENT-UPI              PIC X(16) VALUE 'IN-UPI-ID'.
002700     05  WS-ENT-PASSPORT         PIC X(16) VALUE 'IN-PASSPORT'.
002800     05  WS-ENT-BANK-ACCT        PIC X(16) VALUE 'IN-BANK-ACCT'.
002900     05  WS-ENT-EMAIL            PIC X(16) VALUE 'EMAIL-ADDRESS'.
003000     05  WS-ENT-PHONE            PIC X(16) VALUE 'PHONE-NUMBER'.
003100     05  FILLER                  PIC X(04).
003200*---------------------------------------------------------------*
003300* ENTITY MASTER TABLE - BASE SCORE, CONFLICT PRIORITY AND DPDP
003400* CATEGORY FOR EACH OF THE EIGHT DETECTOR ENTITIES.  STATIC FOR
003500* THE LIFE OF THE RUN, LOADED BY 1300-LOAD-ENTITY-MASTER.
003600*---------------------------------------------------------------*
003700 01  ENTITY-MASTER-TABLE.
003800     05  ENTITY-MASTER-ENTRY OCCURS 8 TIMES INDEXED BY ENT-IDX.
003900         10  ENT-CODE            PIC X(16).
004000         10  ENT-BASE-SCORE      PIC 9V99.
004100         10  ENT-PRIORITY        PIC 9(03) COMP.
004200         10  ENT-CATEGORY        PIC X(20).
004300         10  FILLER              PIC X(04).
004400     05  FILLER                  PIC X(04).
004500*---------------------------------------------------------------*
004600* RESOLVED RULE TABLE - PASSED TO PIIRULE AND RETURNED RESOLVED
004700* FOR THE ACTIVE ENVIRONMENT.  ORDER ALIGNS WITH THE ENTITY
004800* MASTER TABLE ABOVE (SAME SUBSCRIPT MEANS SAME ENTITY).
004900*---------------------------------------------------------------*
005000 77  WS-RULE-ENVIRONMENT         PIC X(08).
005100 77  WS-RESOLVED-ENV-NAME        PIC X(08).
005200 77  RULE-TABLE-INDEX            PIC S9(03) COMP.
005300 01  RESOLVED-RULE-TABLE.
005400     05  RESOLVED-RULE-ENTRY OCCURS 8 TIMES INDEXED BY RUL-IDX.
005500         10  RUL-ENTITY           PIC X(16).
005600         10  RUL-THRESHOLD        PIC 9V99.
005700         10  RUL-ENABLED          PIC X(01).
005800             88  RUL-IS-ENABLED         VALUE 'Y'.
005900             88  RUL-IS-DISABLED        VALUE 'N'.
006000         10  FILLER               PIC X(04).
006100     05  FILLER                   PIC X(04).
006200*---------------------------------------------------------------*
006300* FILE CATALOG ELIGIBILITY TABLE - ONE ENTRY PER CATFILE RECORD,
006400* BUILT BY 1000-LOAD-FILE-CATALOG, CARRIED THROUGH THE SCAN PASS
006500* AND THE CONTROL BREAK THAT WRITES THE SUMMARY REPORT.
006600*---------------------------------------------------------------*
006700 77  CATALOG-TABLE-SIZE          PIC S9(03) COMP.
006800 77  CATALOG-TABLE-INDEX         PIC S9(03) COMP.
006900 01  FILE-CATALOG-TABLE.
007000     05  FILE-CATALOG-ENTRY OCCURS 1 TO 500 TIMES
007100             DEPENDING ON CATALOG-TABLE-SIZE
007200             INDEXED BY CAT-IDX.
007300         10  CAT-FILE-ID          PIC X(08).
007400         10  CAT-FILE-NAME        PIC X(60).
007500         10  CAT-MASKED-NAME      PIC X(60).
007600         10  CAT-ELIGIBLE-SW      PIC X(01).
007700             88  CAT-IS-ELIGIBLE        VALUE 'Y'.
007800             88  CAT-IS-SKIPPED         VALUE 'N'.
007900         10  CAT-SKIP-REASON      PIC X(20).
008000         10  CAT-LINES-SCANNED    PIC 9(07) COMP.
008100         10  CAT-FINDINGS-TOTAL   PIC 9(05) COMP.
008200         10  CAT-SENSITIVE-COUNT  PIC 9(05) COMP.                   CR-098
008300         10  CAT-PERSONAL-COUNT   PIC 9(05) COMP.
008400         10  CAT-PRINTED-SW       PIC X(01).
008500             88  CAT-ALREADY-PRINTED   VALUE 'Y'.
008600         10  FILLER               PIC X(04).
008700*---------------------------------------------------------------*
